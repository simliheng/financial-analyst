000100*******************************************************************
000110*                                                                  *
000120*   FD ENTRY FOR THE TRANSACTION IMPORT FILE                      *
000130*   LINE-SEQUENTIAL TEXT, ONE ROW PER LINE.  THE RECORD IS KEPT   *
000140*   AS ONE RAW X(255) FIELD HERE - PF010 SPLITS IT ON COMMAS      *
000150*   INTO THE IMP-FIELD TABLE (SEE WSPFIMP) ITSELF, SO NO COLUMN   *
000160*   LAYOUT IS FIXED IN THE FD.                                    *
000170*                                                                  *
000180*******************************************************************
000190*
000200* 03/01/26 RWK - CREATED (REQ PF-0001).
000210*
000220 FD  PF-IMPORT-FILE
000230     LABEL RECORD STANDARD.
000240 01  IMP-RAW-LINE                PIC X(255).
000250*
