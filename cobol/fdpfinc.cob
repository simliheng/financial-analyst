000100*******************************************************************
000110*                                                                  *
000120*   FDPFINC   - FD ENTRY FOR THE INCOME                FILE              *
000130*                                                                  *
000140*******************************************************************
000150*
000160* 03/01/26 RWK - CREATED (REQ PF-0001).
000170*
000180 FD  PF-INCOME-FILE
000190     LABEL RECORD STANDARD.
000200 COPY "wspfinc.cob".
000210*
