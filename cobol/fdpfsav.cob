000100*******************************************************************
000110*                                                                  *
000120*   FDPFSAV   - FD ENTRY FOR THE SAVING                FILE              *
000130*                                                                  *
000140*******************************************************************
000150*
000160* 03/01/26 RWK - CREATED (REQ PF-0001).
000170*
000180 FD  PF-SAVING-FILE
000190     LABEL RECORD STANDARD.
000200 COPY "wspfsav.cob".
000210*
