000100*******************************************************************
000110*                                                                  *
000120*   FDPRINT   - FD ENTRY FOR THE REPORT PRINT FILE (132 COL)      *
000130*   COPIED BY EVERY PF-SERIES REPORT WRITER PROGRAM. EACH          *
000140*   PROGRAM ADDS ITS OWN "REPORTS ARE xxxx." CLAUSE IMMEDIATELY    *
000150*   AFTER THIS COPY STATEMENT - REPORT WRITER SUPPLIES THE         *
000160*   PRINT-LINE RECORD ITSELF, SO NONE IS DECLARED HERE.            *
000170*                                                                  *
000180*******************************************************************
000190*
000200* 03/01/26 RWK - CREATED (REQ PF-0001).
000210*
000220 FD  PRINT-FILE
