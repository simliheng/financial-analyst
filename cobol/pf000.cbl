000100*****************************************************************
000110*                                                                *
000120*                PERSONAL FINANCE - START OF NIGHT RUN           *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF000.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        03/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             NIGHTLY DRIVER FOR THE PERSONAL FINANCE
000340*                          BATCH SUITE.  GETS THE RUN DATE, THEN
000350*                          CALLS PF010 TO IMPORT AND POST THE
000360*                          NIGHT'S TRANSACTION FILE, FOLLOWED BY
000370*                          PF020/30/40/50/60 TO PRINT THE FIVE
000380*                          ANALYSIS REPORTS.  RUN FROM THE NIGHT
000390*                          SCHEDULER - NO OPERATOR IS PRESENT SO
000400*                          NOTHING HERE PROMPTS THE SCREEN.
000410*
000420*    CALLED MODULES.      PF010, PF020, PF030, PF040, PF050, PF060.
000430*
000440*    ERROR MESSAGES USED.
000450*                          PF001, PF002.
000460*
000470* CHANGES:
000480* 03/01/86 RWK  - CREATED, MODELLED ON PY000 START OF DAY.
000490* 21/05/87 RWK  - ADDED TEST-RUN (UPSI-0) BRANCH SO THE NIGHT RUN
000500*                 CAN BE REHEARSED AGAINST LAST NIGHT'S FILES.
000510* 09/12/91 RWK  - PASS RUN DATE TO EVERY CALLED MODULE RATHER THAN
000520*                 LETTING EACH ONE ACCEPT ITS OWN - KEEPS ALL SIX
000530*                 REPORTS DATED IDENTICALLY EVEN IF THE RUN SPANS
000540*                 MIDNIGHT.
000550* 14/03/94 RWK  - DEFAULT EXPENSE ANALYSIS PERIOD CHANGED FROM
000560*                 WEEK TO MONTH PER FINANCE DEPT REQUEST.
000570* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - RUN DATE HELD AS FULL
000580*                 CCYYMMDD THROUGHOUT, NO TWO-DIGIT YEAR IN USE.
000590* 06/01/26 RWK  - REBUILT FOR THE PF NIGHTLY SUITE (REQ PF-0001).
000600* 19/01/26 RWK  - TICKET PF-0007 - ABORT RUN IF PF010 IMPORT COUNT
000610*                 DISPLAY SHOWS ZERO RECORDS READ (EMPTY FEED).
000612* 10/08/26 RWK  - TICKET PF-0014 - SET PF-CD-CAT-TYPE TO SPACES
000613*                 SO PF060 RUNS UNRESTRICTED (ALL FOUR TYPES)
000614*                 EVERY NIGHT - SEE WSPFCAL.COB.
000616* 10/08/26 RWK  - TICKET PF-0015 - READ THE FIRST USER MASTER
000617*                 RECORD FOR THE OWNING USER ID ON PF-CD-IMPORT-
000618*                 USER-ID - THE IMPORT FILE IS ONE USER'S UPLOAD
000619*                 AND PF010 NO LONGER ZEROES THE POSTED ID.
000620*
000630*****************************************************************
000640*
000650 ENVIRONMENT              DIVISION.
000660*================================
000670*
000680 COPY "pfenvdv.cob".
000690 INPUT-OUTPUT             SECTION.
000700 FILE-CONTROL.
000705 COPY "selpfusr.cob".
000710*
000720 DATA                     DIVISION.
000730*================================
000740 FILE SECTION.
000745 COPY "fdpfusr.cob".
000750*
000760 WORKING-STORAGE          SECTION.
000770*-------------------------------
000780 77  WS-PROG-NAME             PIC X(15)   VALUE "PF000 (1.0.02)".
000790*
000800 COPY "wspfdat.cob".
000810 COPY "wspfcal.cob".
000820 COPY "wspfnam.cob".
000830*
000840 01  WS-DATA.
000850     03  WS-IMPORT-RECS        PIC 9(07)  COMP  VALUE ZERO.
000852*
000854 01  WS-FILE-STATUSES.
000856     03  PF-USR-STATUS         PIC XX.
000858*
000860 01  WS-EOF-SWITCHES.
000862     03  WS-USR-EOF-SW         PIC X       VALUE "N".
000864         88  WS-USR-EOF                VALUE "Y".
000866*
000870 01  ERROR-MESSAGES.
000880     03  PF001        PIC X(40)
000890              VALUE "PF001 IMPORT FILE EMPTY - RUN ABANDONED.".
000900     03  PF002        PIC X(40)
000910              VALUE "PF002 NIGHT RUN COMPLETE.".
000920*
000930 PROCEDURE                DIVISION.
000940*==================================
000950*
000960 0000-MAIN.
000970     ACCEPT   WS-PF-DATE-BIN FROM DATE YYYYMMDD.
000980     MOVE     WS-PF-DATE-BIN TO PF-CD-RUN-DATE.
000990     MOVE     "M"            TO PF-CD-PERIOD.
000995     MOVE     SPACES         TO PF-CD-CAT-TYPE.
000996     MOVE     "PF000"        TO PF-CD-CALLER.
000997     PERFORM  0900-GET-IMPORT-USER THRU 0900-EXIT.
001010     DISPLAY  "PF000 - PERSONAL FINANCE NIGHT RUN - "
001020              WS-PF-DATE-BIN.
001030     PERFORM  1000-RUN-IMPORT THRU 1000-EXIT.
001040     IF       WS-IMPORT-RECS = ZERO
001050              DISPLAY PF001
001060              GO TO 0000-EXIT.
001070     PERFORM  2000-RUN-REPORTS THRU 2000-EXIT.
001080     DISPLAY  PF002.
001090 0000-EXIT.
001100     STOP     RUN.
001110*
001112*----------------------------------------------------------------*
001114*    0900-GET-IMPORT-USER - THE IMPORT FILE IS ONE USER'S UPLOAD *
001116*    (LIKE THE ON-LINE SCREEN IT REPLACES) - THE FIRST RECORD ON *
001118*    THE USER MASTER IS TAKEN AS THE OWNING USER FOR TONIGHT'S   *
001119*    IMPORT RUN.  AN EMPTY USER MASTER LEAVES THE ID AT ZERO.    *
001120*----------------------------------------------------------------*
001121 0900-GET-IMPORT-USER.
001122     MOVE     ZERO TO PF-CD-IMPORT-USER-ID.
001123     OPEN     INPUT PF-USER-FILE.
001124     READ     PF-USER-FILE
001125              AT END SET WS-USR-EOF TO TRUE.
001126     IF       NOT WS-USR-EOF
001127              MOVE USR-ID TO PF-CD-IMPORT-USER-ID.
001128     CLOSE    PF-USER-FILE.
001129 0900-EXIT.
001130     EXIT.
001131*
001132*----------------------------------------------------------------*
001133*    1000-RUN-IMPORT - HAND OFF TO PF010 FOR VALIDATION/POSTING  *
001134*----------------------------------------------------------------*
001150 1000-RUN-IMPORT.
001160     MOVE     "PF010" TO PF-CD-CALLED.
001170     CALL     "PF010" USING PF-CALLING-DATA WS-IMPORT-RECS.
001180 1000-EXIT.
001190     EXIT.
001200*
001210*----------------------------------------------------------------*
001220*    2000-RUN-REPORTS - RUN THE FIVE ANALYSIS REPORTS IN TURN    *
001230*----------------------------------------------------------------*
001240 2000-RUN-REPORTS.
001250     MOVE     "PF020" TO PF-CD-CALLED.
001260     CALL     "PF020" USING PF-CALLING-DATA.
001270     MOVE     "PF030" TO PF-CD-CALLED.
001280     CALL     "PF030" USING PF-CALLING-DATA.
001290     MOVE     "PF040" TO PF-CD-CALLED.
001300     CALL     "PF040" USING PF-CALLING-DATA.
001310     MOVE     "PF050" TO PF-CD-CALLED.
001320     CALL     "PF050" USING PF-CALLING-DATA.
001330     MOVE     "PF060" TO PF-CD-CALLED.
001340     CALL     "PF060" USING PF-CALLING-DATA.
001350 2000-EXIT.
001360     EXIT.
001370*
