000100*****************************************************************
000110*                                                                *
000120*           TRANSACTION IMPORT AND VALIDATION - PF010            *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF010.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        05/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             READS THE DELIMITED IMPORT FILE, CHECKS
000340*                          THE HEADER ROW CARRIES THE FIVE
000350*                          REQUIRED COLUMNS, THEN VALIDATES AND
000360*                          POSTS EACH DATA ROW TO THE MATCHING
000370*                          TRANSACTION FILE (INCOME/EXPENSE/DEBT/
000380*                          SAVING).  BAD ROWS ARE SKIPPED, NOT
000390*                          ABORTED - ONLY A BAD HEADER STOPS THE
000400*                          WHOLE IMPORT.
000410*
000420*    CALLED MODULES.      PF900 (DATE VALIDATION).
000430*
000440*    ERROR MESSAGES USED.
000450*                          PF101 THRU PF103.
000460*
000470* CHANGES:
000480* 05/01/86 RWK  - CREATED.
000490* 18/06/88 RWK  - CATEGORY TABLE WIDENED FROM 100 TO 300 ENTRIES -
000500*                 OVERFLOWED ON THE YEAR-END CATEGORY CLEAN-UP RUN.
000510* 11/02/92 RWK  - ROWS WITH AN UNMATCHED CATEGORY NOW POST WITH NO
000520*                 CATEGORY RATHER THAN BEING SKIPPED - PER FINANCE
000530*                 DEPT, A BLANK CATEGORY IS NOT A VALIDATION ERROR.
000540* 23/09/96 RWK  - BLANK (ALL-SPACE) ROWS NOW SKIPPED SILENTLY -
000550*                 TRAILING BLANK LINES FROM THE EXTRACT WERE
000560*                 COUNTING AS BAD ROWS IN THE OPERATOR LOG.
000570* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - DATES HELD CCYYMMDD.
000580* 04/05/03 RWK  - HEADER CHECK NOW NAMES THE MISSING COLUMN(S) IN
000590*                 THE ABORT MESSAGE INSTEAD OF A FLAT PF101.
000600* 16/01/26 RWK  - REBUILT FOR THE PF NIGHTLY SUITE (REQ PF-0001).
000610* 10/08/26 RWK  - TICKET PF-0012 - AMOUNT WHOLE/FRACTION SPLIT WAS
000620*                 A DOUBLE MOVE, NOT A SPLIT ON THE DECIMAL POINT -
000630*                 EVERY ROW WITH CENTS FAILED THE NUMERIC TEST AND
000640*                 WAS SKIPPED.  NOW UNSTRUNG ON "." PROPERLY.
000642* 10/08/26 RWK  - TICKET PF-0015 - EVERY POSTED RECORD WAS GETTING
000644*                 A HARD ZERO IN ITS USER-ID FIELD - THE PER-USER
000646*                 REPORTS NEVER MATCHED ANY USER.  NOW POSTS
000648*                 PF-CD-IMPORT-USER-ID FROM PF000 INSTEAD.
000650*
000660*****************************************************************
000670*
000680 ENVIRONMENT              DIVISION.
000690*================================
000700*
000710 COPY "pfenvdv.cob".
000720 INPUT-OUTPUT             SECTION.
000730 FILE-CONTROL.
000740 COPY "selpfimp.cob".
000750 COPY "selpfcat.cob".
000760 COPY "selpfinc.cob".
000770 COPY "selpfexp.cob".
000780 COPY "selpfdbt.cob".
000790 COPY "selpfsav.cob".
000800*
000810 DATA                     DIVISION.
000820*================================
000830 FILE SECTION.
000840*
000850 COPY "fdpfimp.cob".
000860 COPY "fdpfcat.cob".
000870 COPY "fdpfinc.cob".
000880 COPY "fdpfexp.cob".
000890 COPY "fdpfdbt.cob".
000900 COPY "fdpfsav.cob".
000910*
000920 WORKING-STORAGE          SECTION.
000930*-------------------------------
000940 77  WS-PROG-NAME             PIC X(15)   VALUE "PF010 (1.0.06)".
000950*
000960 COPY "wspfdat.cob".
000970 COPY "wspfimp.cob".
000980*
000990 01  WS-FILE-STATUSES.
001000     03  PF-IMP-STATUS         PIC XX.
001010     03  PF-CAT-STATUS         PIC XX.
001020     03  PF-INC-STATUS         PIC XX.
001030     03  PF-EXP-STATUS         PIC XX.
001040     03  PF-DBT-STATUS         PIC XX.
001050     03  PF-SAV-STATUS         PIC XX.
001060*
001070 01  WS-EOF-SWITCHES.
001080     03  WS-IMP-EOF-SW         PIC X       VALUE "N".
001090         88  WS-IMP-EOF                VALUE "Y".
001100     03  WS-CAT-EOF-SW         PIC X       VALUE "N".
001110         88  WS-CAT-EOF                VALUE "Y".
001120*
001130 01  WS-CATEGORY-TABLE.
001140     03  WS-CAT-CNT            PIC 9(04)  COMP  VALUE ZERO.
001150     03  WS-CAT-ENTRY          OCCURS 300 TIMES
001160                                INDEXED BY WS-CAT-IDX.
001170         05  WS-CAT-TBL-ID      PIC 9(05).
001180         05  WS-CAT-TBL-NAME    PIC X(30).
001190         05  WS-CAT-TBL-TYPE    PIC X(01).
001200*
001210 01  WS-HEADER-WORK.
001220     03  WS-HDR-MISSING        PIC X(60)   VALUE SPACES.
001230     03  WS-HDR-BAD-SW         PIC X       VALUE "N".
001240         88  WS-HDR-IS-BAD             VALUE "Y".
001250     03  WS-HDR-FIELD-IDX      PIC 99      COMP.
001260*
001270 01  WS-ROW-WORK.
001280     03  WS-ROW-SKIP-SW        PIC X       VALUE "N".
001290         88  WS-ROW-SKIP               VALUE "Y".
001300     03  WS-ROW-DATE-TEXT      PIC X(10).
001310     03  WS-ROW-TYPE-TEXT      PIC X(10).
001320     03  WS-ROW-CAT-TEXT       PIC X(30).
001330     03  WS-ROW-NAME-TEXT      PIC X(30).
001340     03  WS-ROW-DESC-TEXT      PIC X(60).
001350     03  WS-ROW-TYPE-LETTER    PIC X.
001360     03  WS-ROW-FOUND-CAT-ID   PIC 9(05)  COMP  VALUE ZERO.
001370*
001380 01  WS-AMOUNT-WORK.
001390     03  WS-AMT-WHOLE-TEXT     PIC X(10).
001400     03  WS-AMT-FRAC-TEXT      PIC XX.
001410     03  WS-AMT-NUM.
001420         05  WS-AMT-WHOLE      PIC 9(08).
001430         05  WS-AMT-FRAC       PIC 99.
001440     03  WS-AMT-SIGNED REDEFINES WS-AMT-NUM
001450                                 PIC S9(08)V99.
001460     03  WS-AMT-RESULT         PIC S9(08)V99  COMP-3.
001470*
001480 01  WS-PAID-AMT-WORK          PIC S9(08)V99  COMP-3.
001490 01  WS-DUE-DATE-WORK          PIC 9(08)      COMP.
001500 01  WS-CURR-AMT-WORK          PIC S9(08)V99  COMP-3.
001510 01  WS-TARGET-DATE-WORK       PIC 9(08)      COMP.
001520*
001530 01  WS-COUNTS.
001540     03  WS-INC-CNT            PIC 9(07)  COMP  VALUE ZERO.
001550     03  WS-EXP-CNT            PIC 9(07)  COMP  VALUE ZERO.
001560     03  WS-DBT-CNT            PIC 9(07)  COMP  VALUE ZERO.
001570     03  WS-SAV-CNT            PIC 9(07)  COMP  VALUE ZERO.
001580     03  WS-TOTAL-CNT          PIC 9(07)  COMP  VALUE ZERO.
001590*
001600 01  PF-DT-PARMS.
001610     03  PF-DT-FUNCTION        PIC 9        COMP.
001620     03  PF-DT-WORK            PIC 9(08)    COMP.
001630     03  PF-DT-OFFSET          PIC 9(05)    COMP.
001640     03  PF-DT-VALID           PIC X.
001650         88  PF-DT-IS-VALID            VALUE "Y".
001660         88  PF-DT-IS-INVALID          VALUE "N".
001670*
001680 01  ERROR-MESSAGES.
001690     03  PF101        PIC X(45)
001700              VALUE "PF101 IMPORT HEADER MISSING REQUIRED FIELDS -".
001710     03  PF102        PIC X(30)
001720              VALUE "PF102 IMPORT FILE OPEN ERROR -".
001730     03  PF103        PIC X(30)
001740              VALUE "PF103 CATEGORY FILE OPEN ERROR -".
001750*
001760 LINKAGE                  SECTION.
001770*************
001780* PF010     *
001790*************
001800*
001810 COPY "wspfcal.cob".
001820 01  LK-IMPORT-RECS            PIC 9(07)  COMP.
001830*
001840 PROCEDURE                DIVISION USING PF-CALLING-DATA
001850                                          LK-IMPORT-RECS.
001860*====================================================
001870*
001880 0000-MAIN.
001890     PERFORM  1000-OPEN-FILES THRU 1000-EXIT.
001900     PERFORM  1100-LOAD-CATEGORY-TABLE THRU 1100-EXIT.
001910     PERFORM  1200-CHECK-HEADER THRU 1200-EXIT.
001920     IF       WS-HDR-IS-BAD
001930              DISPLAY PF101 " " WS-HDR-MISSING
001940              MOVE ZERO TO LK-IMPORT-RECS
001950              PERFORM  4000-CLOSE-FILES THRU 4000-EXIT
001960              GO TO 0000-EXIT.
001970     PERFORM  2000-PROCESS-ROWS THRU 2000-EXIT
001980              UNTIL WS-IMP-EOF.
001990     PERFORM  3000-REPORT-COUNTS THRU 3000-EXIT.
002000     MOVE     WS-TOTAL-CNT TO LK-IMPORT-RECS.
002010     PERFORM  4000-CLOSE-FILES THRU 4000-EXIT.
002020 0000-EXIT.
002030     GOBACK.
002040*
002050*----------------------------------------------------------------*
002060*    1000-OPEN-FILES                                             *
002070*----------------------------------------------------------------*
002080 1000-OPEN-FILES.
002090     OPEN     INPUT  PF-IMPORT-FILE.
002100     OPEN     INPUT  PF-CATEGORY-FILE.
002110     OPEN     EXTEND PF-INCOME-FILE.
002120     OPEN     EXTEND PF-EXPENSE-FILE.
002130     OPEN     EXTEND PF-DEBT-FILE.
002140     OPEN     EXTEND PF-SAVING-FILE.
002150 1000-EXIT.
002160     EXIT.
002170*
002180*----------------------------------------------------------------*
002190*    1100-LOAD-CATEGORY-TABLE - READ ALL CATEGORIES INTO WS SO   *
002200*    EACH ROW CAN BE RESOLVED WITHOUT RE-READING THE CATEGORY    *
002210*    FILE FOR EVERY TRANSACTION.                                 *
002220*----------------------------------------------------------------*
002230 1100-LOAD-CATEGORY-TABLE.
002240     READ     PF-CATEGORY-FILE
002250              AT END SET WS-CAT-EOF TO TRUE.
002260     PERFORM  1150-ADD-CATEGORY-ENTRY THRU 1150-EXIT
002270              UNTIL WS-CAT-EOF.
002280 1100-EXIT.
002290     EXIT.
002300*
002310 1150-ADD-CATEGORY-ENTRY.
002320     ADD      1 TO WS-CAT-CNT.
002330     SET      WS-CAT-IDX TO WS-CAT-CNT.
002340     MOVE     CAT-ID   TO WS-CAT-TBL-ID (WS-CAT-IDX).
002350     MOVE     CAT-NAME TO WS-CAT-TBL-NAME (WS-CAT-IDX).
002360     MOVE     CAT-TYPE TO WS-CAT-TBL-TYPE (WS-CAT-IDX).
002370     READ     PF-CATEGORY-FILE
002380              AT END SET WS-CAT-EOF TO TRUE.
002390 1150-EXIT.
002400     EXIT.
002410*
002420*----------------------------------------------------------------*
002430*    1200-CHECK-HEADER - READ THE FIRST LINE, SPLIT IT ON COMMAS *
002440*    AND MAKE SURE EACH OF THE FIVE REQUIRED COLUMNS IS PRESENT. *
002450*----------------------------------------------------------------*
002460 1200-CHECK-HEADER.
002470     READ     PF-IMPORT-FILE
002480              AT END SET WS-IMP-EOF TO TRUE.
002490     IF       WS-IMP-EOF
002500              SET WS-HDR-IS-BAD TO TRUE
002510              MOVE "NO HEADER ROW" TO WS-HDR-MISSING
002520              GO TO 1200-EXIT.
002530     PERFORM  1210-SPLIT-ROW THRU 1210-EXIT.
002540     PERFORM  1220-MATCH-HEADER-NAMES THRU 1220-EXIT
002550              VARYING WS-HDR-FIELD-IDX FROM 1 BY 1
002560              UNTIL WS-HDR-FIELD-IDX > IMP-FIELD-CNT.
002570     IF       IMP-COL-DATE = ZERO
002580              STRING WS-HDR-MISSING DELIMITED BY SPACE
002590                     " date"     DELIMITED BY SIZE
002600                     INTO WS-HDR-MISSING
002610              SET WS-HDR-IS-BAD TO TRUE.
002620     IF       IMP-COL-TYPE = ZERO
002630              STRING WS-HDR-MISSING DELIMITED BY SPACE
002640                     " type"     DELIMITED BY SIZE
002650                     INTO WS-HDR-MISSING
002660              SET WS-HDR-IS-BAD TO TRUE.
002670     IF       IMP-COL-CATEGORY = ZERO
002680              STRING WS-HDR-MISSING DELIMITED BY SPACE
002690                     " category" DELIMITED BY SIZE
002700                     INTO WS-HDR-MISSING
002710              SET WS-HDR-IS-BAD TO TRUE.
002720     IF       IMP-COL-NAME = ZERO
002730              STRING WS-HDR-MISSING DELIMITED BY SPACE
002740                     " name"     DELIMITED BY SIZE
002750                     INTO WS-HDR-MISSING
002760              SET WS-HDR-IS-BAD TO TRUE.
002770     IF       IMP-COL-AMOUNT = ZERO
002780              STRING WS-HDR-MISSING DELIMITED BY SPACE
002790                     " amount"   DELIMITED BY SIZE
002800                     INTO WS-HDR-MISSING
002810              SET WS-HDR-IS-BAD TO TRUE.
002820 1200-EXIT.
002830     EXIT.
002840*
002850 1210-SPLIT-ROW.
002860     MOVE     ZERO TO IMP-FIELD-CNT.
002870     MOVE     SPACES TO IMP-FIELD (1) IMP-FIELD (2) IMP-FIELD (3)
002880                         IMP-FIELD (4) IMP-FIELD (5) IMP-FIELD (6)
002890                         IMP-FIELD (7) IMP-FIELD (8) IMP-FIELD (9)
002900                         IMP-FIELD (10).
002910     UNSTRING IMP-RAW-LINE DELIMITED BY ","
002920              INTO IMP-FIELD (1) IMP-FIELD (2) IMP-FIELD (3)
002930                   IMP-FIELD (4) IMP-FIELD (5) IMP-FIELD (6)
002940                   IMP-FIELD (7) IMP-FIELD (8) IMP-FIELD (9)
002950                   IMP-FIELD (10)
002960              TALLYING IN IMP-FIELD-CNT.
002970 1210-EXIT.
002980     EXIT.
002990*
003000 1220-MATCH-HEADER-NAMES.
003010     MOVE     IMP-FIELD (WS-HDR-FIELD-IDX) TO WS-ROW-NAME-TEXT.
003020     INSPECT  WS-ROW-NAME-TEXT
003030              CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003040                      TO "abcdefghijklmnopqrstuvwxyz".
003050     IF       WS-ROW-NAME-TEXT = "date"
003060              MOVE WS-HDR-FIELD-IDX TO IMP-COL-DATE.
003070     IF       WS-ROW-NAME-TEXT = "type"
003080              MOVE WS-HDR-FIELD-IDX TO IMP-COL-TYPE.
003090     IF       WS-ROW-NAME-TEXT = "category"
003100              MOVE WS-HDR-FIELD-IDX TO IMP-COL-CATEGORY.
003110     IF       WS-ROW-NAME-TEXT = "name"
003120              MOVE WS-HDR-FIELD-IDX TO IMP-COL-NAME.
003130     IF       WS-ROW-NAME-TEXT = "description"
003140              MOVE WS-HDR-FIELD-IDX TO IMP-COL-DESC.
003150     IF       WS-ROW-NAME-TEXT = "amount"
003160              MOVE WS-HDR-FIELD-IDX TO IMP-COL-AMOUNT.
003170     IF       WS-ROW-NAME-TEXT = "paid_amount"
003180              MOVE WS-HDR-FIELD-IDX TO IMP-COL-PAID-AMT.
003190     IF       WS-ROW-NAME-TEXT = "due_date"
003200              MOVE WS-HDR-FIELD-IDX TO IMP-COL-DUE-DATE.
003210     IF       WS-ROW-NAME-TEXT = "current_amount"
003220              MOVE WS-HDR-FIELD-IDX TO IMP-COL-CURR-AMT.
003230     IF       WS-ROW-NAME-TEXT = "target_date"
003240              MOVE WS-HDR-FIELD-IDX TO IMP-COL-TARGET-DATE.
003250 1220-EXIT.
003260     EXIT.
003270*
003280*----------------------------------------------------------------*
003290*    2000-PROCESS-ROWS - ONE IMPORT DATA ROW PER ITERATION       *
003300*----------------------------------------------------------------*
003310 2000-PROCESS-ROWS.
003320     READ     PF-IMPORT-FILE
003330              AT END SET WS-IMP-EOF TO TRUE.
003340     IF       WS-IMP-EOF
003350              GO TO 2000-EXIT.
003360     IF       IMP-RAW-LINE = SPACES
003370              GO TO 2000-EXIT.
003380     SET      WS-ROW-SKIP-SW TO "N".
003390     PERFORM  1210-SPLIT-ROW THRU 1210-EXIT.
003400     PERFORM  2100-VALIDATE-ROW THRU 2100-EXIT.
003410     IF       NOT WS-ROW-SKIP
003420              PERFORM 2500-POST-ROW THRU 2500-EXIT.
003430 2000-EXIT.
003440     EXIT.
003450*
003460*----------------------------------------------------------------*
003470*    2100-VALIDATE-ROW - TYPE / DATE / AMOUNT CHECKS             *
003480*----------------------------------------------------------------*
003490 2100-VALIDATE-ROW.
003500     MOVE     IMP-FIELD (IMP-COL-TYPE) TO WS-ROW-TYPE-TEXT.
003510     INSPECT  WS-ROW-TYPE-TEXT
003520              CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003530                      TO "abcdefghijklmnopqrstuvwxyz".
003540     EVALUATE WS-ROW-TYPE-TEXT (1:7)
003550         WHEN "income "  MOVE "I" TO WS-ROW-TYPE-LETTER
003560         WHEN "expense"  MOVE "E" TO WS-ROW-TYPE-LETTER
003570         WHEN "debt   "  MOVE "D" TO WS-ROW-TYPE-LETTER
003580         WHEN "saving "  MOVE "S" TO WS-ROW-TYPE-LETTER
003590         WHEN OTHER      SET WS-ROW-SKIP TO TRUE
003600     END-EVALUATE.
003610     IF       WS-ROW-SKIP
003620              GO TO 2100-EXIT.
003630*
003640     MOVE     IMP-FIELD (IMP-COL-DATE)  TO WS-ROW-DATE-TEXT.
003650     PERFORM  2150-TEXT-DATE-TO-BIN THRU 2150-EXIT.
003660     IF       WS-ROW-SKIP
003670              GO TO 2100-EXIT.
003680     MOVE     WS-PF-DATE-BIN TO PF-DT-WORK.
003690     MOVE     1              TO PF-DT-FUNCTION.
003700     CALL     "PF900" USING PF-DT-PARMS.
003710     IF       PF-DT-IS-INVALID
003720              SET WS-ROW-SKIP TO TRUE
003730              GO TO 2100-EXIT.
003740*
003750     IF       IMP-COL-CATEGORY NOT = ZERO
003760              MOVE IMP-FIELD (IMP-COL-CATEGORY) TO WS-ROW-CAT-TEXT
003770     ELSE
003780              MOVE SPACES TO WS-ROW-CAT-TEXT.
003790     MOVE     IMP-FIELD (IMP-COL-NAME) TO WS-ROW-NAME-TEXT.
003800     IF       IMP-COL-DESC NOT = ZERO
003810              MOVE IMP-FIELD (IMP-COL-DESC) TO WS-ROW-DESC-TEXT
003820     ELSE
003830              MOVE SPACES TO WS-ROW-DESC-TEXT.
003840*
003850     MOVE     SPACES TO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT.
003860     UNSTRING IMP-FIELD (IMP-COL-AMOUNT) DELIMITED BY "."
003870              INTO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT.
003880     PERFORM  2200-PARSE-AMOUNT THRU 2200-EXIT.
003890     IF       WS-ROW-SKIP
003900              GO TO 2100-EXIT.
003910*
003920     EVALUATE TRUE
003930         WHEN WS-ROW-TYPE-LETTER = "D"
003940              PERFORM 2300-DEFAULT-DEBT-FIELDS THRU 2300-EXIT
003950         WHEN WS-ROW-TYPE-LETTER = "S"
003960              PERFORM 2400-DEFAULT-SAVING-FIELDS THRU 2400-EXIT
003970     END-EVALUATE.
003980 2100-EXIT.
003990     EXIT.
004000*
004010 2150-TEXT-DATE-TO-BIN.
004020*    EXPECTS TEXT DATE AS YYYY-MM-DD, REJECTS ANYTHING ELSE
004030*    SHAPED WRONG BEFORE EVEN HANDING IT TO PF900.
004040     IF       WS-ROW-DATE-TEXT (5:1) NOT = "-" OR
004050              WS-ROW-DATE-TEXT (8:1) NOT = "-"
004060              SET WS-ROW-SKIP TO TRUE
004070              GO TO 2150-EXIT.
004080     MOVE     WS-ROW-DATE-TEXT (1:4) TO WS-PF-CCYY.
004090     MOVE     WS-ROW-DATE-TEXT (6:2) TO WS-PF-MM2.
004100     MOVE     WS-ROW-DATE-TEXT (9:2) TO WS-PF-DD2.
004110     IF       WS-PF-CCYY NOT NUMERIC OR
004120              WS-PF-MM2  NOT NUMERIC OR
004130              WS-PF-DD2  NOT NUMERIC
004140              SET WS-ROW-SKIP TO TRUE
004150              GO TO 2150-EXIT.
004160     MOVE     WS-PF-DATE-CCYY TO WS-PF-DATE-BIN.
004170 2150-EXIT.
004180     EXIT.
004190*
004200 2200-PARSE-AMOUNT.
004210     IF       WS-AMT-WHOLE-TEXT NOT NUMERIC
004220              SET WS-ROW-SKIP TO TRUE
004230              GO TO 2200-EXIT.
004240     IF       WS-AMT-FRAC-TEXT = SPACES
004250              MOVE ZERO TO WS-AMT-FRAC-TEXT.
004260     IF       WS-AMT-FRAC-TEXT NOT NUMERIC
004270              SET WS-ROW-SKIP TO TRUE
004280              GO TO 2200-EXIT.
004290     MOVE     WS-AMT-WHOLE-TEXT TO WS-AMT-WHOLE.
004300     MOVE     WS-AMT-FRAC-TEXT  TO WS-AMT-FRAC.
004310     IF       WS-AMT-SIGNED < ZERO
004320              SET WS-ROW-SKIP TO TRUE
004330              GO TO 2200-EXIT.
004340     MOVE     WS-AMT-SIGNED TO WS-AMT-RESULT.
004350 2200-EXIT.
004360     EXIT.
004370*
004380 2300-DEFAULT-DEBT-FIELDS.
004390     MOVE     ZERO TO WS-PAID-AMT-WORK.
004400     MOVE     WS-PF-DATE-BIN TO WS-DUE-DATE-WORK.
004410     IF       IMP-COL-DUE-DATE NOT = ZERO
004420         AND  IMP-FIELD (IMP-COL-DUE-DATE) NOT = SPACES
004430              MOVE IMP-FIELD (IMP-COL-DUE-DATE)
004440                                TO WS-ROW-DATE-TEXT
004450              PERFORM 2150-TEXT-DATE-TO-BIN THRU 2150-EXIT
004460              IF WS-ROW-SKIP
004470                 GO TO 2300-EXIT
004480              ELSE
004490                 MOVE WS-PF-DATE-BIN TO WS-DUE-DATE-WORK.
004500 2300-EXIT.
004510     EXIT.
004520*
004530 2400-DEFAULT-SAVING-FIELDS.
004540     MOVE     ZERO TO WS-CURR-AMT-WORK.
004550     MOVE     WS-PF-DATE-BIN TO WS-TARGET-DATE-WORK.
004560     IF       IMP-COL-TARGET-DATE NOT = ZERO
004570         AND  IMP-FIELD (IMP-COL-TARGET-DATE) NOT = SPACES
004580              MOVE IMP-FIELD (IMP-COL-TARGET-DATE)
004590                                TO WS-ROW-DATE-TEXT
004600              PERFORM 2150-TEXT-DATE-TO-BIN THRU 2150-EXIT
004610              IF WS-ROW-SKIP
004620                 GO TO 2400-EXIT
004630              ELSE
004640                 MOVE WS-PF-DATE-BIN TO WS-TARGET-DATE-WORK.
004650 2400-EXIT.
004660     EXIT.
004670*
004680*----------------------------------------------------------------*
004690*    2500-POST-ROW - RESOLVE CATEGORY, WRITE THE TRANSACTION     *
004700*----------------------------------------------------------------*
004710 2500-POST-ROW.
004720     MOVE     ZERO TO WS-ROW-FOUND-CAT-ID.
004730     IF       WS-ROW-CAT-TEXT NOT = SPACES
004740              PERFORM 2550-FIND-CATEGORY THRU 2550-EXIT.
004750     EVALUATE WS-ROW-TYPE-LETTER
004760         WHEN "I"  PERFORM 2610-WRITE-INCOME  THRU 2610-EXIT
004770         WHEN "E"  PERFORM 2620-WRITE-EXPENSE THRU 2620-EXIT
004780         WHEN "D"  PERFORM 2630-WRITE-DEBT    THRU 2630-EXIT
004790         WHEN "S"  PERFORM 2640-WRITE-SAVING  THRU 2640-EXIT
004800     END-EVALUATE.
004810     ADD      1 TO WS-TOTAL-CNT.
004820 2500-EXIT.
004830     EXIT.
004840*
004850 2550-FIND-CATEGORY.
004860     SET      WS-CAT-IDX TO 1.
004870     SEARCH   WS-CAT-ENTRY
004880         AT END
004890              MOVE ZERO TO WS-ROW-FOUND-CAT-ID
004900         WHEN WS-CAT-TBL-NAME (WS-CAT-IDX) = WS-ROW-CAT-TEXT
004910          AND WS-CAT-TBL-TYPE (WS-CAT-IDX) = WS-ROW-TYPE-LETTER
004920              MOVE WS-CAT-TBL-ID (WS-CAT-IDX)
004930                                TO WS-ROW-FOUND-CAT-ID.
004940 2550-EXIT.
004950     EXIT.
004960*
004970 2610-WRITE-INCOME.
004980     MOVE     SPACES TO PF-INCOME-RECORD.
004990     MOVE     PF-CD-IMPORT-USER-ID TO INC-USER-ID.
005000     MOVE     WS-ROW-FOUND-CAT-ID TO INC-CAT-ID.
005010     MOVE     WS-ROW-NAME-TEXT    TO INC-NAME.
005020     MOVE     WS-ROW-DESC-TEXT    TO INC-DESC.
005030     MOVE     WS-AMT-RESULT       TO INC-AMOUNT.
005040     MOVE     WS-PF-DATE-BIN      TO INC-DATE.
005050     WRITE    PF-INCOME-RECORD.
005060     ADD      1 TO WS-INC-CNT.
005070 2610-EXIT.
005080     EXIT.
005090*
005100 2620-WRITE-EXPENSE.
005110     MOVE     SPACES TO PF-EXPENSE-RECORD.
005120     MOVE     PF-CD-IMPORT-USER-ID TO EXP-USER-ID.
005130     MOVE     WS-ROW-FOUND-CAT-ID TO EXP-CAT-ID.
005140     MOVE     WS-ROW-NAME-TEXT    TO EXP-NAME.
005150     MOVE     WS-ROW-DESC-TEXT    TO EXP-DESC.
005160     MOVE     WS-AMT-RESULT       TO EXP-AMOUNT.
005170     MOVE     WS-PF-DATE-BIN      TO EXP-DATE.
005180     WRITE    PF-EXPENSE-RECORD.
005190     ADD      1 TO WS-EXP-CNT.
005200 2620-EXIT.
005210     EXIT.
005220*
005230 2630-WRITE-DEBT.
005240     MOVE     SPACES TO PF-DEBT-RECORD.
005250     MOVE     PF-CD-IMPORT-USER-ID TO DBT-USER-ID.
005260     MOVE     WS-ROW-FOUND-CAT-ID TO DBT-CAT-ID.
005270     MOVE     WS-ROW-NAME-TEXT    TO DBT-NAME.
005280     MOVE     WS-ROW-DESC-TEXT    TO DBT-DESC.
005290     MOVE     WS-AMT-RESULT       TO DBT-AMOUNT.
005300     MOVE     WS-PAID-AMT-WORK    TO DBT-PAID-AMT.
005310     MOVE     WS-DUE-DATE-WORK    TO DBT-DUE-DATE.
005320     MOVE     WS-PF-DATE-BIN      TO DBT-REC-DATE.
005330     WRITE    PF-DEBT-RECORD.
005340     ADD      1 TO WS-DBT-CNT.
005350 2630-EXIT.
005360     EXIT.
005370*
005380 2640-WRITE-SAVING.
005390     MOVE     SPACES TO PF-SAVING-RECORD.
005400     MOVE     PF-CD-IMPORT-USER-ID TO SAV-USER-ID.
005410     MOVE     WS-ROW-FOUND-CAT-ID TO SAV-CAT-ID.
005420     MOVE     WS-ROW-NAME-TEXT    TO SAV-NAME.
005430     MOVE     WS-ROW-DESC-TEXT    TO SAV-DESC.
005440     MOVE     WS-AMT-RESULT       TO SAV-TARGET-AMT.
005450     MOVE     WS-CURR-AMT-WORK    TO SAV-CURRENT-AMT.
005460     MOVE     WS-TARGET-DATE-WORK TO SAV-TARGET-DATE.
005470     MOVE     WS-PF-DATE-BIN      TO SAV-REC-DATE.
005480     WRITE    PF-SAVING-RECORD.
005490     ADD      1 TO WS-SAV-CNT.
005500 2640-EXIT.
005510     EXIT.
005520*
005530*----------------------------------------------------------------*
005540*    3000-REPORT-COUNTS - DISPLAY THE FOUR IMPORT TOTALS         *
005550*----------------------------------------------------------------*
005560 3000-REPORT-COUNTS.
005570     DISPLAY  "PF010 IMPORTED - INCOME   " WS-INC-CNT.
005580     DISPLAY  "PF010 IMPORTED - EXPENSE  " WS-EXP-CNT.
005590     DISPLAY  "PF010 IMPORTED - DEBT     " WS-DBT-CNT.
005600     DISPLAY  "PF010 IMPORTED - SAVING   " WS-SAV-CNT.
005610 3000-EXIT.
005620     EXIT.
005630*
005640*----------------------------------------------------------------*
005650*    4000-CLOSE-FILES                                            *
005660*----------------------------------------------------------------*
005670 4000-CLOSE-FILES.
005680     CLOSE    PF-IMPORT-FILE PF-CATEGORY-FILE PF-INCOME-FILE
005690              PF-EXPENSE-FILE PF-DEBT-FILE PF-SAVING-FILE.
005700 4000-EXIT.
005710     EXIT.
005720*
