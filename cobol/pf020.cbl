000100*****************************************************************
000110*                                                                *
000120*              ADMINISTRATIVE STATISTICS SUMMARY - PF020        *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF020.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        08/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             READS THE USER, CATEGORY AND ALL FOUR
000340*                          TRANSACTION FILES IN FULL AND PRINTS
000350*                          ONE SUMMARY PAGE OF USER COUNTS,
000360*                          FINANCIAL GRAND TOTALS, CATEGORY COUNTS
000370*                          BY TYPE AND RECENT-ACTIVITY COUNTS, FOR
000380*                          THE FINANCE MANAGER'S MORNING READ.
000390*
000400*    CALLED MODULES.      PF900 (DAY SUBTRACT).
000410*
000420*    ERROR MESSAGES USED. NONE.
000430*
000440* CHANGES:
000450* 08/01/86 RWK  - CREATED.
000460* 30/06/90 RWK  - ADDED SAVINGS PROGRESS LINE - FINANCE DEPT WANTED
000470*                 IT ALONGSIDE THE OTHER GRAND TOTALS, NOT ON THE
000480*                 SAVINGS REPORT ALONE.
000490* 12/08/95 RWK  - DIVIDE-BY-ZERO TRAP ON SAVINGS PROGRESS WHEN NO
000500*                 GOALS ARE ON FILE - WAS ABENDING ON A CLEAN SITE.
000510* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - 30/7 DAY WINDOWS NOW
000520*                 COMPUTED VIA PF900, NO TWO-DIGIT YEAR ARITHMETIC.
000530* 20/01/26 RWK  - REBUILT FOR THE PF NIGHTLY SUITE (REQ PF-0001).
000540*
000550*****************************************************************
000560*
000570 ENVIRONMENT              DIVISION.
000580*================================
000590*
000600 COPY "pfenvdv.cob".
000610 INPUT-OUTPUT             SECTION.
000620 FILE-CONTROL.
000630 COPY "selpfusr.cob".
000640 COPY "selpfcat.cob".
000650 COPY "selpfinc.cob".
000660 COPY "selpfexp.cob".
000670 COPY "selpfdbt.cob".
000680 COPY "selpfsav.cob".
000690 COPY "selprint.cob".
000700*
000710 DATA                     DIVISION.
000720*================================
000730 FILE SECTION.
000740*
000750 COPY "fdpfusr.cob".
000760 COPY "fdpfcat.cob".
000770 COPY "fdpfinc.cob".
000780 COPY "fdpfexp.cob".
000790 COPY "fdpfdbt.cob".
000800 COPY "fdpfsav.cob".
000810 COPY "fdprint.cob".
000820     REPORTS ARE PF-Admin-Summary-Report.
000830*
000840 WORKING-STORAGE          SECTION.
000850*-------------------------------
000860 77  WS-PROG-NAME             PIC X(15)   VALUE "PF020 (1.0.05)".
000870*
000880 COPY "wspfdat.cob".
000890*
000900 01  WS-FILE-STATUSES.
000910     03  PF-USR-STATUS         PIC XX.
000920     03  PF-CAT-STATUS         PIC XX.
000930     03  PF-INC-STATUS         PIC XX.
000940     03  PF-EXP-STATUS         PIC XX.
000950     03  PF-DBT-STATUS         PIC XX.
000960     03  PF-SAV-STATUS         PIC XX.
000970     03  PF-RPT-STATUS         PIC XX.
000980*
000990 01  PF-RPT-NAME               PIC X(08)   VALUE "PF020RPT".
001000*
001010 01  WS-EOF-SWITCHES.
001020     03  WS-USR-EOF-SW         PIC X       VALUE "N".
001030         88  WS-USR-EOF                VALUE "Y".
001040     03  WS-CAT-EOF-SW         PIC X       VALUE "N".
001050         88  WS-CAT-EOF                VALUE "Y".
001060     03  WS-INC-EOF-SW         PIC X       VALUE "N".
001070         88  WS-INC-EOF                VALUE "Y".
001080     03  WS-EXP-EOF-SW         PIC X       VALUE "N".
001090         88  WS-EXP-EOF                VALUE "Y".
001100     03  WS-DBT-EOF-SW         PIC X       VALUE "N".
001110         88  WS-DBT-EOF                VALUE "Y".
001120     03  WS-SAV-EOF-SW         PIC X       VALUE "N".
001130         88  WS-SAV-EOF                VALUE "Y".
001140*
001150 01  WS-USER-COUNTS.
001160     03  WS-USR-TOTAL          PIC 9(05)  COMP  VALUE ZERO.
001170     03  WS-USR-ACTIVE         PIC 9(05)  COMP  VALUE ZERO.
001180     03  WS-USR-NEW            PIC 9(05)  COMP  VALUE ZERO.
001190     03  WS-ACTIVITY-RATE      PIC 999V99        VALUE ZERO.
001200*
001210 01  WS-CATEGORY-COUNTS.
001220     03  WS-CAT-CNT-I          PIC 9(05)  COMP  VALUE ZERO.
001230     03  WS-CAT-CNT-E          PIC 9(05)  COMP  VALUE ZERO.
001240     03  WS-CAT-CNT-D          PIC 9(05)  COMP  VALUE ZERO.
001250     03  WS-CAT-CNT-S          PIC 9(05)  COMP  VALUE ZERO.
001260*
001270 01  WS-CATEGORY-DISPLAY-TABLE.
001280     03  WS-CAT-DISP-ENTRY     OCCURS 4 TIMES
001290                                INDEXED BY WS-CAT-DISP-IDX.
001300         05  WS-CAT-DISP-TYPE  PIC X.
001310         05  WS-CAT-DISP-TEXT  PIC X(14).
001320         05  WS-CAT-DISP-CNT   PIC 9(05)  COMP.
001330*
001340 01  WS-FINANCIAL-TOTALS.
001350     03  WS-INC-TOTAL          PIC S9(08)V99  COMP-3  VALUE ZERO.
001360     03  WS-EXP-TOTAL          PIC S9(08)V99  COMP-3  VALUE ZERO.
001370     03  WS-DBT-TOTAL          PIC S9(08)V99  COMP-3  VALUE ZERO.
001380     03  WS-SAV-TARGET-TOTAL   PIC S9(08)V99  COMP-3  VALUE ZERO.
001390     03  WS-SAV-CURRENT-TOTAL  PIC S9(08)V99  COMP-3  VALUE ZERO.
001400     03  WS-SAVINGS-PROGRESS   PIC 999V99              VALUE ZERO.
001410     03  WS-SAVINGS-DIVISOR    PIC S9(08)V99  COMP-3  VALUE ZERO.
001420*
001430 01  WS-RECENT-COUNTS.
001440     03  WS-INC-RECENT         PIC 9(05)  COMP  VALUE ZERO.
001450     03  WS-EXP-RECENT         PIC 9(05)  COMP  VALUE ZERO.
001460     03  WS-DBT-RECENT         PIC 9(05)  COMP  VALUE ZERO.
001470     03  WS-SAV-RECENT         PIC 9(05)  COMP  VALUE ZERO.
001480*
001490 01  WS-DATE-WINDOWS.
001500     03  WS-DATE-30-BACK       PIC 9(08)  COMP  VALUE ZERO.
001510     03  WS-DATE-7-BACK        PIC 9(08)  COMP  VALUE ZERO.
001520*
001530 01  PF-DT-PARMS.
001540     03  PF-DT-FUNCTION        PIC 9        COMP.
001550     03  PF-DT-WORK            PIC 9(08)    COMP.
001560     03  PF-DT-OFFSET          PIC 9(05)    COMP.
001570     03  PF-DT-VALID           PIC X.
001580         88  PF-DT-IS-VALID            VALUE "Y".
001590         88  PF-DT-IS-INVALID          VALUE "N".
001600*
001610 LINKAGE                  SECTION.
001620*************
001630* PF020     *
001640*************
001650*
001660 COPY "wspfcal.cob".
001670*
001680 REPORT SECTION.
001690*===============
001700*
001710 RD  PF-Admin-Summary-Report
001720     CONTROL FINAL
001730     PAGE LIMIT 60 LINES
001740     HEADING 1
001750     FIRST DETAIL 4
001760     LAST DETAIL 56.
001770*
001780 01  PF-Admin-Heading          TYPE PAGE HEADING.
001790     03  LINE 1.
001800         05  COL  1     PIC X(15)   SOURCE WS-PROG-NAME.
001810         05  COL 30     PIC X(36)
001820             VALUE "PERSONAL FINANCE - ADMIN STATISTICS SUMMARY".
001830         05  COL 118    PIC X(5)    VALUE "PAGE ".
001840         05  COL 123    PIC ZZ9     SOURCE PAGE-COUNTER.
001850     03  LINE 2.
001860         05  COL  1     PIC X(11)   VALUE "RUN DATE : ".
001870         05  COL 12     PIC 9(08)   SOURCE PF-CD-RUN-DATE.
001880*
001890 01  PF-User-Stats-Detail      TYPE DETAIL.
001900     03  LINE PLUS 2.
001910         05  COL  1     PIC X(24)   VALUE "USER STATISTICS".
001920     03  LINE PLUS 2.
001930         05  COL  1     PIC X(22)   VALUE "TOTAL USERS ON FILE: ".
001940         05  COL 24     PIC ZZZZ9   SOURCE WS-USR-TOTAL.
001950     03  LINE PLUS 1.
001960         05  COL  1     PIC X(22)   VALUE "ACTIVE USERS (30D): ".
001970         05  COL 24     PIC ZZZZ9   SOURCE WS-USR-ACTIVE.
001980     03  LINE PLUS 1.
001990         05  COL  1     PIC X(22)   VALUE "NEW USERS (7 DAYS): ".
002000         05  COL 24     PIC ZZZZ9   SOURCE WS-USR-NEW.
002010     03  LINE PLUS 1.
002020         05  COL  1     PIC X(22)   VALUE "ACTIVITY RATE      : ".
002030         05  COL 24     PIC ZZ9.99  SOURCE WS-ACTIVITY-RATE.
002040         05  COL 33     PIC X       VALUE "%".
002050*
002060 01  PF-Financial-Totals-Detail TYPE DETAIL.
002070     03  LINE PLUS 3.
002080         05  COL  1     PIC X(20)   VALUE "FINANCIAL TOTALS".
002090     03  LINE PLUS 2.
002100         05  COL  1     PIC X(22)   VALUE "TOTAL INCOME       : ".
002110         05  COL 24     PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-INC-TOTAL.
002120     03  LINE PLUS 1.
002130         05  COL  1     PIC X(22)   VALUE "TOTAL EXPENSE      : ".
002140         05  COL 24     PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-EXP-TOTAL.
002150     03  LINE PLUS 1.
002160         05  COL  1     PIC X(22)   VALUE "TOTAL DEBT         : ".
002170         05  COL 24     PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-DBT-TOTAL.
002180     03  LINE PLUS 1.
002190         05  COL  1     PIC X(22)   VALUE "SAV TARGET TOTAL   : ".
002200         05  COL 24     PIC ZZZ,ZZZ,ZZ9.99
002210                     SOURCE WS-SAV-TARGET-TOTAL.
002220     03  LINE PLUS 1.
002230         05  COL  1     PIC X(22)   VALUE "SAV CURRENT TOTAL  : ".
002240         05  COL 24     PIC ZZZ,ZZZ,ZZ9.99
002250                     SOURCE WS-SAV-CURRENT-TOTAL.
002260     03  LINE PLUS 1.
002270         05  COL  1     PIC X(22)   VALUE "SAVINGS PROGRESS   : ".
002280         05  COL 26     PIC ZZ9.99  SOURCE WS-SAVINGS-PROGRESS.
002290         05  COL 33     PIC X       VALUE "%".
002300*
002310 01  PF-Category-Heading-Detail TYPE DETAIL LINE PLUS 3.
002320     03  COL  1     PIC X(28)
002330             VALUE "CATEGORIES ON FILE, BY TYPE".
002340*
002350 01  PF-Category-Count-Line    TYPE DETAIL LINE PLUS 1.
002360     03  COL  1     PIC X(14)
002370                     SOURCE WS-CAT-DISP-TEXT (WS-CAT-DISP-IDX).
002380     03  COL 20     PIC ZZZZ9
002390                     SOURCE WS-CAT-DISP-CNT (WS-CAT-DISP-IDX).
002400*
002410 01  PF-Recent-Heading-Detail  TYPE DETAIL LINE PLUS 3.
002420     03  COL  1     PIC X(36)   VALUE
002430             "TRANSACTIONS POSTED IN LAST 30 DAYS".
002440*
002450 01  PF-Recent-Activity-Detail TYPE DETAIL.
002460     03  LINE PLUS 2.
002470         05  COL  1     PIC X(22)   VALUE "INCOME POSTINGS    : ".
002480         05  COL 24     PIC ZZZZ9   SOURCE WS-INC-RECENT.
002490     03  LINE PLUS 1.
002500         05  COL  1     PIC X(22)   VALUE "EXPENSE POSTINGS   : ".
002510         05  COL 24     PIC ZZZZ9   SOURCE WS-EXP-RECENT.
002520     03  LINE PLUS 1.
002530         05  COL  1     PIC X(22)   VALUE "DEBT POSTINGS      : ".
002540         05  COL 24     PIC ZZZZ9   SOURCE WS-DBT-RECENT.
002550     03  LINE PLUS 1.
002560         05  COL  1     PIC X(22)   VALUE "SAVING POSTINGS    : ".
002570         05  COL 24     PIC ZZZZ9   SOURCE WS-SAV-RECENT.
002580*
002590 PROCEDURE                DIVISION USING PF-CALLING-DATA.
002600*=========================================================
002610*
002620 0000-MAIN.
002630     PERFORM  1000-OPEN-FILES THRU 1000-EXIT.
002640     PERFORM  1100-SET-DATE-WINDOWS THRU 1100-EXIT.
002650     PERFORM  1200-ACCUM-USERS THRU 1200-EXIT.
002660     PERFORM  1300-ACCUM-CATEGORIES THRU 1300-EXIT.
002670     PERFORM  1400-ACCUM-INCOME THRU 1400-EXIT.
002680     PERFORM  1500-ACCUM-EXPENSE THRU 1500-EXIT.
002690     PERFORM  1600-ACCUM-DEBT THRU 1600-EXIT.
002700     PERFORM  1700-ACCUM-SAVING THRU 1700-EXIT.
002710     PERFORM  1800-COMPUTE-RATES THRU 1800-EXIT.
002720     PERFORM  1900-PRINT-SUMMARY THRU 1900-EXIT.
002730     PERFORM  2000-CLOSE-FILES THRU 2000-EXIT.
002740 0000-EXIT.
002750     GOBACK.
002760*
002770*----------------------------------------------------------------*
002780*    1000-OPEN-FILES                                             *
002790*----------------------------------------------------------------*
002800 1000-OPEN-FILES.
002810     OPEN     INPUT  PF-USER-FILE PF-CATEGORY-FILE PF-INCOME-FILE
002820                      PF-EXPENSE-FILE PF-DEBT-FILE PF-SAVING-FILE.
002830     OPEN     OUTPUT PRINT-FILE.
002840 1000-EXIT.
002850     EXIT.
002860*
002870 1100-SET-DATE-WINDOWS.
002880     MOVE     2             TO PF-DT-FUNCTION.
002890     MOVE     PF-CD-RUN-DATE TO PF-DT-WORK.
002900     MOVE     30            TO PF-DT-OFFSET.
002910     CALL     "PF900" USING PF-DT-PARMS.
002920     MOVE     PF-DT-WORK    TO WS-DATE-30-BACK.
002930     MOVE     2             TO PF-DT-FUNCTION.
002940     MOVE     PF-CD-RUN-DATE TO PF-DT-WORK.
002950     MOVE     7             TO PF-DT-OFFSET.
002960     CALL     "PF900" USING PF-DT-PARMS.
002970     MOVE     PF-DT-WORK    TO WS-DATE-7-BACK.
002980 1100-EXIT.
002990     EXIT.
003000*
003010*----------------------------------------------------------------*
003020*    1200-ACCUM-USERS                                            *
003030*----------------------------------------------------------------*
003040 1200-ACCUM-USERS.
003050     READ     PF-USER-FILE
003060              AT END SET WS-USR-EOF TO TRUE.
003070     PERFORM  1210-ACCUM-ONE-USER THRU 1210-EXIT
003080              UNTIL WS-USR-EOF.
003090 1200-EXIT.
003100     EXIT.
003110*
003120 1210-ACCUM-ONE-USER.
003130     ADD      1 TO WS-USR-TOTAL.
003140     IF       USR-LAST-LOGIN NOT = ZERO
003150         AND  USR-LAST-LOGIN >= WS-DATE-30-BACK
003160              ADD 1 TO WS-USR-ACTIVE.
003170     IF       USR-JOINED-DATE >= WS-DATE-7-BACK
003180              ADD 1 TO WS-USR-NEW.
003190     READ     PF-USER-FILE
003200              AT END SET WS-USR-EOF TO TRUE.
003210 1210-EXIT.
003220     EXIT.
003230*
003240*----------------------------------------------------------------*
003250*    1300-ACCUM-CATEGORIES                                       *
003260*----------------------------------------------------------------*
003270 1300-ACCUM-CATEGORIES.
003280     READ     PF-CATEGORY-FILE
003290              AT END SET WS-CAT-EOF TO TRUE.
003300     PERFORM  1310-ACCUM-ONE-CATEGORY THRU 1310-EXIT
003310              UNTIL WS-CAT-EOF.
003320 1300-EXIT.
003330     EXIT.
003340*
003350 1310-ACCUM-ONE-CATEGORY.
003360     EVALUATE CAT-TYPE
003370         WHEN "I"  ADD 1 TO WS-CAT-CNT-I
003380         WHEN "E"  ADD 1 TO WS-CAT-CNT-E
003390         WHEN "D"  ADD 1 TO WS-CAT-CNT-D
003400         WHEN "S"  ADD 1 TO WS-CAT-CNT-S
003410     END-EVALUATE.
003420     READ     PF-CATEGORY-FILE
003430              AT END SET WS-CAT-EOF TO TRUE.
003440 1310-EXIT.
003450     EXIT.
003460*
003470*----------------------------------------------------------------*
003480*    1400-ACCUM-INCOME                                           *
003490*----------------------------------------------------------------*
003500 1400-ACCUM-INCOME.
003510     READ     PF-INCOME-FILE
003520              AT END SET WS-INC-EOF TO TRUE.
003530     PERFORM  1410-ACCUM-ONE-INCOME THRU 1410-EXIT
003540              UNTIL WS-INC-EOF.
003550 1400-EXIT.
003560     EXIT.
003570*
003580 1410-ACCUM-ONE-INCOME.
003590     ADD      INC-AMOUNT TO WS-INC-TOTAL.
003600     IF       INC-DATE >= WS-DATE-30-BACK
003610              ADD 1 TO WS-INC-RECENT.
003620     READ     PF-INCOME-FILE
003630              AT END SET WS-INC-EOF TO TRUE.
003640 1410-EXIT.
003650     EXIT.
003660*
003670*----------------------------------------------------------------*
003680*    1500-ACCUM-EXPENSE                                          *
003690*----------------------------------------------------------------*
003700 1500-ACCUM-EXPENSE.
003710     READ     PF-EXPENSE-FILE
003720              AT END SET WS-EXP-EOF TO TRUE.
003730     PERFORM  1510-ACCUM-ONE-EXPENSE THRU 1510-EXIT
003740              UNTIL WS-EXP-EOF.
003750 1500-EXIT.
003760     EXIT.
003770*
003780 1510-ACCUM-ONE-EXPENSE.
003790     ADD      EXP-AMOUNT TO WS-EXP-TOTAL.
003800     IF       EXP-DATE >= WS-DATE-30-BACK
003810              ADD 1 TO WS-EXP-RECENT.
003820     READ     PF-EXPENSE-FILE
003830              AT END SET WS-EXP-EOF TO TRUE.
003840 1510-EXIT.
003850     EXIT.
003860*
003870*----------------------------------------------------------------*
003880*    1600-ACCUM-DEBT                                             *
003890*----------------------------------------------------------------*
003900 1600-ACCUM-DEBT.
003910     READ     PF-DEBT-FILE
003920              AT END SET WS-DBT-EOF TO TRUE.
003930     PERFORM  1610-ACCUM-ONE-DEBT THRU 1610-EXIT
003940              UNTIL WS-DBT-EOF.
003950 1600-EXIT.
003960     EXIT.
003970*
003980 1610-ACCUM-ONE-DEBT.
003990     ADD      DBT-AMOUNT TO WS-DBT-TOTAL.
004000     IF       DBT-REC-DATE >= WS-DATE-30-BACK
004010              ADD 1 TO WS-DBT-RECENT.
004020     READ     PF-DEBT-FILE
004030              AT END SET WS-DBT-EOF TO TRUE.
004040 1610-EXIT.
004050     EXIT.
004060*
004070*----------------------------------------------------------------*
004080*    1700-ACCUM-SAVING                                           *
004090*----------------------------------------------------------------*
004100 1700-ACCUM-SAVING.
004110     READ     PF-SAVING-FILE
004120              AT END SET WS-SAV-EOF TO TRUE.
004130     PERFORM  1710-ACCUM-ONE-SAVING THRU 1710-EXIT
004140              UNTIL WS-SAV-EOF.
004150 1700-EXIT.
004160     EXIT.
004170*
004180 1710-ACCUM-ONE-SAVING.
004190     ADD      SAV-TARGET-AMT  TO WS-SAV-TARGET-TOTAL.
004200     ADD      SAV-CURRENT-AMT TO WS-SAV-CURRENT-TOTAL.
004210     IF       SAV-REC-DATE >= WS-DATE-30-BACK
004220              ADD 1 TO WS-SAV-RECENT.
004230     READ     PF-SAVING-FILE
004240              AT END SET WS-SAV-EOF TO TRUE.
004250 1710-EXIT.
004260     EXIT.
004270*
004280*----------------------------------------------------------------*
004290*    1800-COMPUTE-RATES - ACTIVITY RATE AND SAVINGS PROGRESS,    *
004300*    BOTH GUARDED AGAINST A ZERO DIVISOR.                        *
004310*----------------------------------------------------------------*
004320 1800-COMPUTE-RATES.
004330     IF       WS-USR-TOTAL = ZERO
004340              MOVE ZERO TO WS-ACTIVITY-RATE
004350     ELSE
004360              COMPUTE WS-ACTIVITY-RATE ROUNDED =
004370                      (WS-USR-ACTIVE / WS-USR-TOTAL) * 100.
004380     IF       WS-SAV-TARGET-TOTAL = ZERO
004390              MOVE 1 TO WS-SAVINGS-DIVISOR
004400     ELSE
004410              MOVE WS-SAV-TARGET-TOTAL TO WS-SAVINGS-DIVISOR.
004420     COMPUTE  WS-SAVINGS-PROGRESS ROUNDED =
004430              (WS-SAV-CURRENT-TOTAL / WS-SAVINGS-DIVISOR) * 100.
004440 1800-EXIT.
004450     EXIT.
004460*
004470*----------------------------------------------------------------*
004480*    1900-PRINT-SUMMARY                                          *
004490*----------------------------------------------------------------*
004500 1900-PRINT-SUMMARY.
004510     INITIATE PF-Admin-Summary-Report.
004520     GENERATE PF-User-Stats-Detail.
004530     GENERATE PF-Financial-Totals-Detail.
004540     GENERATE PF-Category-Heading-Detail.
004550     PERFORM  1910-LOAD-CATEGORY-DISPLAY THRU 1910-EXIT.
004560     PERFORM  1920-PRINT-CATEGORY-LINE THRU 1920-EXIT
004570              VARYING WS-CAT-DISP-IDX FROM 1 BY 1
004580              UNTIL WS-CAT-DISP-IDX > 4.
004590     GENERATE PF-Recent-Heading-Detail.
004600     GENERATE PF-Recent-Activity-Detail.
004610     TERMINATE PF-Admin-Summary-Report.
004620 1900-EXIT.
004630     EXIT.
004640*
004650 1910-LOAD-CATEGORY-DISPLAY.
004660     MOVE     "I" TO WS-CAT-DISP-TYPE (1).
004670     MOVE     "INCOME"        TO WS-CAT-DISP-TEXT (1).
004680     MOVE     WS-CAT-CNT-I    TO WS-CAT-DISP-CNT  (1).
004690     MOVE     "E" TO WS-CAT-DISP-TYPE (2).
004700     MOVE     "EXPENSE"       TO WS-CAT-DISP-TEXT (2).
004710     MOVE     WS-CAT-CNT-E    TO WS-CAT-DISP-CNT  (2).
004720     MOVE     "D" TO WS-CAT-DISP-TYPE (3).
004730     MOVE     "DEBT"          TO WS-CAT-DISP-TEXT (3).
004740     MOVE     WS-CAT-CNT-D    TO WS-CAT-DISP-CNT  (3).
004750     MOVE     "S" TO WS-CAT-DISP-TYPE (4).
004760     MOVE     "FUTURE SAVING" TO WS-CAT-DISP-TEXT (4).
004770     MOVE     WS-CAT-CNT-S    TO WS-CAT-DISP-CNT  (4).
004780 1910-EXIT.
004790     EXIT.
004800*
004810 1920-PRINT-CATEGORY-LINE.
004820     GENERATE PF-Category-Count-Line.
004830 1920-EXIT.
004840     EXIT.
004850*
004860*----------------------------------------------------------------*
004870*    2000-CLOSE-FILES                                            *
004880*----------------------------------------------------------------*
004890 2000-CLOSE-FILES.
004900     CLOSE    PF-USER-FILE PF-CATEGORY-FILE PF-INCOME-FILE
004910              PF-EXPENSE-FILE PF-DEBT-FILE PF-SAVING-FILE
004920              PRINT-FILE.
004930 2000-EXIT.
004940     EXIT.
004950*
