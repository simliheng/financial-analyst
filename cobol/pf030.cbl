000100*****************************************************************
000110*                                                                *
000120*                OUTSTANDING DEBT REPORT - PF030                *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF030.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        12/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             LOOPS THE USER MASTER AND, FOR EACH
000340*                          USER, LISTS EVERY DEBT NOT YET FULLY
000350*                          PAID (PAID AMOUNT LESS THAN AMOUNT),
000360*                          ASCENDING BY DUE DATE, WITH A TOTALS
000370*                          LINE.  THE NIGHT RUN HAS NO OPERATOR
000380*                          TO PROMPT FOR ONE USER, SO EVERY USER
000390*                          ON FILE GETS THEIR OWN SECTION OF THE
000400*                          REPORT - SEE PY-STD-11 (EMPLOYEE-LOOP
000410*                          REPORTS).
000420*
000430*    CALLED MODULES.      NONE.
000440*
000450*    ERROR MESSAGES USED. NONE.
000460*
000470* CHANGES:
000480* 12/01/86 RWK  - CREATED.
000490* 04/09/89 RWK  - A USER WITH NO OUTSTANDING DEBTS NOW PRINTS A
000500*                 "NONE OUTSTANDING" LINE RATHER THAN BEING
000510*                 OMITTED - FINANCE DEPT WANTED EVERY USER SHOWN.
000520* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - DUE DATE HELD CCYYMMDD.
000530* 21/01/26 RWK  - REBUILT FOR THE PF NIGHTLY SUITE (REQ PF-0001).
000535* 10/08/26 RWK  - TICKET PF-0016 - THE DEBT FILE WAS NEVER ACTUALLY
000536*                 SORTED INTO USER/DUE-DATE ORDER BEFORE THE MERGE
000537*                 AGAINST THE USER MASTER - PF010 POSTS IN RAW
000538*                 IMPORT ORDER, SO THE MERGE NEVER MATCHED AND THE
000539*                 REPORT CAME BACK EMPTY.  ADDED 1000-SORT-DEBT,
000540*                 SAME PATTERN PF040 USES FOR THE SAVING FILE.
000541*
000550*****************************************************************
000560*
000570 ENVIRONMENT              DIVISION.
000580*================================
000590*
000600 COPY "pfenvdv.cob".
000610 INPUT-OUTPUT             SECTION.
000620 FILE-CONTROL.
000630 COPY "selpfusr.cob".
000640 COPY "selpfdbt.cob".
000650 COPY "selprint.cob".
000655*
000656     SELECT PF-DEBT-SORT-FILE
000657         ASSIGN TO PF-FILE-DBTSORT.
000658*
000670 DATA                     DIVISION.
000680*================================
000690 FILE SECTION.
000700*
000710 COPY "fdpfusr.cob".
000720 COPY "fdpfdbt.cob".
000730 COPY "fdprint.cob".
000740     REPORTS ARE PF-Debt-Report.
000745*
000746 SD  PF-DEBT-SORT-FILE.
000747 01  SD-DEBT-RECORD.
000748     03  SD-DBT-USER-ID            PIC 9(05).
000749     03  SD-DBT-CAT-ID             PIC 9(05).
000750     03  SD-DBT-NAME               PIC X(30).
000751     03  SD-DBT-DESC               PIC X(60).
000752     03  SD-DBT-AMOUNT             PIC S9(08)V99  COMP-3.
000753     03  SD-DBT-PAID-AMT           PIC S9(08)V99  COMP-3.
000754     03  SD-DBT-DUE-DATE           PIC 9(08)      COMP.
000755     03  SD-DBT-REC-DATE           PIC 9(08)      COMP.
000756     03  FILLER                    PIC X(10).
000757*
000760 WORKING-STORAGE          SECTION.
000770*-------------------------------
000780 77  WS-PROG-NAME             PIC X(15)   VALUE "PF030 (1.0.04)".
000790*
000800 COPY "wspfdat.cob".
000810*
000820 01  WS-FILE-STATUSES.
000830     03  PF-USR-STATUS         PIC XX.
000840     03  PF-DBT-STATUS         PIC XX.
000850     03  PF-RPT-STATUS         PIC XX.
000860*
000870 01  PF-RPT-NAME               PIC X(08)   VALUE "PF030RPT".
000880*
000890 01  WS-EOF-SWITCHES.
000900     03  WS-USR-EOF-SW         PIC X       VALUE "N".
000910         88  WS-USR-EOF                VALUE "Y".
000920     03  WS-DBT-EOF-SW         PIC X       VALUE "N".
000930         88  WS-DBT-EOF                VALUE "Y".
000940*
000950 01  WS-CURRENT-DEBT.
000960     03  WS-DBT-HELD-SW        PIC X       VALUE "N".
000970         88  WS-DBT-IS-HELD            VALUE "Y".
000980     03  WS-DBT-REMAIN         PIC S9(08)V99  COMP-3  VALUE ZERO.
000990*
001000 01  WS-USER-TOTALS.
001010     03  WS-USR-DBT-AMT-TOT    PIC S9(08)V99  COMP-3  VALUE ZERO.
001020     03  WS-USR-DBT-PAID-TOT   PIC S9(08)V99  COMP-3  VALUE ZERO.
001030     03  WS-USR-DBT-REM-TOT    PIC S9(08)V99  COMP-3  VALUE ZERO.
001040     03  WS-USR-DBT-CNT        PIC 9(05)  COMP  VALUE ZERO.
001050*
001060 LINKAGE                  SECTION.
001070*************
001080* PF030     *
001090*************
001100*
001110 COPY "wspfcal.cob".
001120*
001130 REPORT SECTION.
001140*===============
001150*
001160 RD  PF-Debt-Report
001170     PAGE LIMIT 60 LINES
001180     HEADING 1
001190     FIRST DETAIL 6
001200     LAST DETAIL 56.
001210*
001220 01  PF-Debt-Heading            TYPE PAGE HEADING.
001230     03  LINE 1.
001240         05  COL  1     PIC X(15)   SOURCE WS-PROG-NAME.
001250         05  COL 30     PIC X(34)
001260             VALUE "PERSONAL FINANCE - OUTSTANDING DEBT REPORT".
001270         05  COL 118    PIC X(5)    VALUE "PAGE ".
001280         05  COL 123    PIC ZZ9     SOURCE PAGE-COUNTER.
001290     03  LINE 2.
001300         05  COL  1     PIC X(11)   VALUE "RUN DATE : ".
001310         05  COL 12     PIC 9(08)   SOURCE PF-CD-RUN-DATE.
001320*
001330 01  PF-Debt-User-Heading      TYPE DETAIL LINE PLUS 2.
001340     03  COL  1     PIC X(09)   VALUE "USER ID :".
001350     03  COL 11     PIC 9(05)   SOURCE USR-ID.
001360     03  COL 18     PIC X(30)   SOURCE USR-NAME.
001370*
001380 01  PF-Debt-Column-Heading    TYPE DETAIL LINE PLUS 1.
001390     03  COL  1      PIC X(30)  VALUE "DEBT NAME".
001400     03  COL 33      PIC X(13)  VALUE "AMOUNT".
001410     03  COL 48      PIC X(13)  VALUE "PAID".
001420     03  COL 63      PIC X(13)  VALUE "REMAINING".
001430     03  COL 78      PIC X(09)  VALUE "DUE DATE".
001440*
001450 01  PF-Debt-None-Line         TYPE DETAIL LINE PLUS 1.
001460     03  COL  1      PIC X(20)  VALUE "NONE OUTSTANDING".
001470*
001480 01  PF-Debt-Detail-Line       TYPE DETAIL LINE PLUS 1.
001490     03  COL  1      PIC X(30)         SOURCE DBT-NAME.
001500     03  COL 33      PIC ZZ,ZZZ,ZZ9.99 SOURCE DBT-AMOUNT.
001510     03  COL 48      PIC ZZ,ZZZ,ZZ9.99 SOURCE DBT-PAID-AMT.
001520     03  COL 63      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-DBT-REMAIN.
001530     03  COL 78      PIC 9(08)         SOURCE DBT-DUE-DATE.
001540*
001550 01  PF-Debt-User-Totals       TYPE DETAIL LINE PLUS 2.
001560     03  COL  1      PIC X(20)         VALUE "USER TOTALS".
001570     03  COL 33      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-USR-DBT-AMT-TOT.
001580     03  COL 48      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-USR-DBT-PAID-TOT.
001590     03  COL 63      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-USR-DBT-REM-TOT.
001600*
001610 PROCEDURE                DIVISION USING PF-CALLING-DATA.
001620*=========================================================
001630*
001640 0000-MAIN.
001650     PERFORM  1000-SORT-DEBT THRU 1000-EXIT.
001655     PERFORM  1100-OPEN-FILES THRU 1100-EXIT.
001660     INITIATE PF-Debt-Report.
001670     PERFORM  2000-USER-LOOP THRU 2000-EXIT
001680              UNTIL WS-USR-EOF.
001690     TERMINATE PF-Debt-Report.
001700     PERFORM  3000-CLOSE-FILES THRU 3000-EXIT.
001710 0000-EXIT.
001720     GOBACK.
001730*
001732*----------------------------------------------------------------*
001734*    1000-SORT-DEBT - PF010 POSTS DEBT IN RAW IMPORT-ARRIVAL      *
001736*    ORDER, NOT USER/DUE-DATE ORDER, SO THE FILE IS RE-SORTED     *
001738*    HERE BEFORE THE MERGE BELOW CAN RELY ON IT - SAME PATTERN    *
001739*    PF040 USES AHEAD OF THE SAVING GOAL PROGRESS MERGE.          *
001740*----------------------------------------------------------------*
001742 1000-SORT-DEBT.
001744     SORT     PF-DEBT-SORT-FILE
001746              ON ASCENDING KEY SD-DBT-USER-ID
001748                               SD-DBT-DUE-DATE
001750              USING PF-DEBT-FILE
001752              GIVING PF-DEBT-FILE.
001754 1000-EXIT.
001756     EXIT.
001758*
001760*----------------------------------------------------------------*
001762*    1100-OPEN-FILES - DEBT IS NOW HELD USER/DUE-DATE, USER IS    *
001764*    HELD BY USER ID, SO THE TWO FILES ARE MATCHED BY A SINGLE    *
001766*    PASS MERGE RATHER THAN RE-READING THE DEBT FILE PER USER.    *
001768*----------------------------------------------------------------*
001790 1100-OPEN-FILES.
001800     OPEN     INPUT  PF-USER-FILE PF-DEBT-FILE.
001810     OPEN     OUTPUT PRINT-FILE.
001820     READ     PF-USER-FILE
001830              AT END SET WS-USR-EOF TO TRUE.
001840     READ     PF-DEBT-FILE
001850              AT END SET WS-DBT-EOF TO TRUE.
001860 1100-EXIT.
001870     EXIT.
001880*
001890*----------------------------------------------------------------*
001900*    2000-USER-LOOP - ONE GENERATE GROUP PER USER ON FILE        *
001910*----------------------------------------------------------------*
001920 2000-USER-LOOP.
001930     GENERATE PF-Debt-User-Heading.
001940     GENERATE PF-Debt-Column-Heading.
001950     MOVE     ZERO TO WS-USR-DBT-AMT-TOT WS-USR-DBT-PAID-TOT
001960                       WS-USR-DBT-REM-TOT WS-USR-DBT-CNT.
001970     PERFORM  2100-TEST-ONE-DEBT THRU 2100-EXIT
001980              UNTIL WS-DBT-EOF OR DBT-USER-ID NOT = USR-ID.
001990     IF       WS-USR-DBT-CNT = ZERO
002000              GENERATE PF-Debt-None-Line
002010     ELSE
002020              GENERATE PF-Debt-User-Totals.
002030     READ     PF-USER-FILE
002040              AT END SET WS-USR-EOF TO TRUE.
002050 2000-EXIT.
002060     EXIT.
002070*
002080*----------------------------------------------------------------*
002090*    2100-TEST-ONE-DEBT - CONSUMES THE DEBT RECORDS MATCHING THE *
002100*    CURRENT USER; THE LOOK-AHEAD RECORD IS LEFT IN PLACE FOR    *
002110*    THE NEXT USER WHEN ITS USER ID NO LONGER MATCHES.           *
002120*----------------------------------------------------------------*
002130 2100-TEST-ONE-DEBT.
002140     IF       DBT-PAID-AMT < DBT-AMOUNT
002150              COMPUTE WS-DBT-REMAIN = DBT-AMOUNT - DBT-PAID-AMT
002160              GENERATE PF-Debt-Detail-Line
002170              ADD DBT-AMOUNT    TO WS-USR-DBT-AMT-TOT
002180              ADD DBT-PAID-AMT  TO WS-USR-DBT-PAID-TOT
002190              ADD WS-DBT-REMAIN TO WS-USR-DBT-REM-TOT
002200              ADD 1 TO WS-USR-DBT-CNT.
002210     READ     PF-DEBT-FILE
002220              AT END SET WS-DBT-EOF TO TRUE.
002230 2100-EXIT.
002240     EXIT.
002250*
002260*----------------------------------------------------------------*
002270*    3000-CLOSE-FILES                                            *
002280*----------------------------------------------------------------*
002290 3000-CLOSE-FILES.
002300     CLOSE    PF-USER-FILE PF-DEBT-FILE PRINT-FILE.
002310 3000-EXIT.
002320     EXIT.
002330*
