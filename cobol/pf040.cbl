000100*****************************************************************
000110*                                                                *
000120*              SAVINGS GOAL PROGRESS REPORT - PF040              *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF040.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        14/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             SAVING IS POSTED BY PF010 IN IMPORT
000340*                          ORDER, NOT USER ORDER, SO THIS PROGRAM
000350*                          SORTS IT TO PFSAVSRT.TMP BY USER ID
000360*                          BEFORE LOOPING THE USER MASTER AND
000370*                          PRINTING EACH USER'S GOALS WITH A
000380*                          TOTALS LINE.
000390*
000400*    CALLED MODULES.      NONE.
000410*
000420*    ERROR MESSAGES USED. NONE.
000430*
000440* CHANGES:
000450* 14/01/86 RWK  - CREATED.
000460* 04/09/89 RWK  - A USER WITH NO SAVING GOALS NOW PRINTS A "NONE
000470*                 ON FILE" LINE, TO MATCH THE DEBT REPORT'S STYLE.
000480* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - TARGET DATE CCYYMMDD.
000490* 22/01/26 RWK  - REBUILT FOR THE PF NIGHTLY SUITE (REQ PF-0001).
000495* 10/08/26 RWK  - TICKET PF-0013 - A ZERO TARGET WAS DIVIDING BY
000496*                 1 AND PRINTING CURRENT * 100 AS THE PROGRESS
000497*                 PERCENT, COPIED ACROSS FROM THE ADMIN SUMMARY'S
000498*                 AGGREGATE RULE.  THE PER-GOAL RULE IS DIFFERENT -
000499*                 A ZERO TARGET NOW PRINTS A ZERO PERCENT.
000500*
000510*****************************************************************
000520*
000530 ENVIRONMENT              DIVISION.
000540*================================
000550*
000560 COPY "pfenvdv.cob".
000570 INPUT-OUTPUT             SECTION.
000580 FILE-CONTROL.
000590 COPY "selpfusr.cob".
000600 COPY "selpfsav.cob".
000610 COPY "selprint.cob".
000620*
000630     SELECT PF-SAVING-SORT-FILE
000640         ASSIGN TO PF-FILE-SAVSORT.
000650*
000660 DATA                     DIVISION.
000670*================================
000680 FILE SECTION.
000690*
000700 COPY "fdpfusr.cob".
000710 COPY "fdpfsav.cob".
000720 COPY "fdprint.cob".
000730     REPORTS ARE PF-Saving-Report.
000740*
000750 SD  PF-SAVING-SORT-FILE.
000760 01  SD-SAVING-RECORD.
000770     03  SD-SAV-USER-ID            PIC 9(05).
000780     03  FILLER                    PIC X(141).
000790*
000800 WORKING-STORAGE          SECTION.
000810*-------------------------------
000820 77  WS-PROG-NAME             PIC X(15)   VALUE "PF040 (1.0.03)".
000830*
000840 COPY "wspfdat.cob".
000850*
000860 01  WS-FILE-STATUSES.
000870     03  PF-USR-STATUS         PIC XX.
000880     03  PF-SAV-STATUS         PIC XX.
000890     03  PF-RPT-STATUS         PIC XX.
000900*
000910 01  PF-RPT-NAME               PIC X(08)   VALUE "PF040RPT".
000920*
000930 01  WS-EOF-SWITCHES.
000940     03  WS-USR-EOF-SW         PIC X       VALUE "N".
000950         88  WS-USR-EOF                VALUE "Y".
000960     03  WS-SAV-EOF-SW         PIC X       VALUE "N".
000970         88  WS-SAV-EOF                VALUE "Y".
000980*
000990 01  WS-CURRENT-SAVING.
001000     03  WS-SAV-PROGRESS       PIC 999V99             VALUE ZERO.
001005     03  FILLER                PIC X(01).
001020*
001030 01  WS-USER-TOTALS.
001040     03  WS-USR-SAV-CURR-TOT   PIC S9(08)V99  COMP-3  VALUE ZERO.
001050     03  WS-USR-SAV-TARG-TOT   PIC S9(08)V99  COMP-3  VALUE ZERO.
001060     03  WS-USR-SAV-CNT        PIC 9(05)  COMP  VALUE ZERO.
001070*
001080 LINKAGE                  SECTION.
001090*************
001100* PF040     *
001110*************
001120*
001130 COPY "wspfcal.cob".
001140*
001150 REPORT SECTION.
001160*===============
001170*
001180 RD  PF-Saving-Report
001190     PAGE LIMIT 60 LINES
001200     HEADING 1
001210     FIRST DETAIL 6
001220     LAST DETAIL 56.
001230*
001240 01  PF-Saving-Heading          TYPE PAGE HEADING.
001250     03  LINE 1.
001260         05  COL  1     PIC X(15)   SOURCE WS-PROG-NAME.
001270         05  COL 30     PIC X(38)
001280             VALUE "PERSONAL FINANCE - SAVINGS GOAL PROGRESS".
001290         05  COL 118    PIC X(5)    VALUE "PAGE ".
001300         05  COL 123    PIC ZZ9     SOURCE PAGE-COUNTER.
001310     03  LINE 2.
001320         05  COL  1     PIC X(11)   VALUE "RUN DATE : ".
001330         05  COL 12     PIC 9(08)   SOURCE PF-CD-RUN-DATE.
001340*
001350 01  PF-Saving-User-Heading    TYPE DETAIL LINE PLUS 2.
001360     03  COL  1      PIC X(09)  VALUE "USER ID :".
001370     03  COL 11      PIC 9(05)  SOURCE USR-ID.
001380     03  COL 18      PIC X(30)  SOURCE USR-NAME.
001390*
001400 01  PF-Saving-Column-Heading  TYPE DETAIL LINE PLUS 1.
001410     03  COL  1      PIC X(30)  VALUE "GOAL NAME".
001420     03  COL 33      PIC X(13)  VALUE "CURRENT".
001430     03  COL 48      PIC X(13)  VALUE "TARGET".
001440     03  COL 63      PIC X(10)  VALUE "PROGRESS".
001450     03  COL 78      PIC X(11)  VALUE "TARGET DATE".
001460*
001470 01  PF-Saving-None-Line       TYPE DETAIL LINE PLUS 1.
001480     03  COL  1      PIC X(20)  VALUE "NONE ON FILE".
001490*
001500 01  PF-Saving-Detail-Line     TYPE DETAIL LINE PLUS 1.
001510     03  COL  1      PIC X(30)         SOURCE SAV-NAME.
001520     03  COL 33      PIC ZZ,ZZZ,ZZ9.99 SOURCE SAV-CURRENT-AMT.
001530     03  COL 48      PIC ZZ,ZZZ,ZZ9.99 SOURCE SAV-TARGET-AMT.
001540     03  COL 64      PIC ZZ9.99        SOURCE WS-SAV-PROGRESS.
001550     03  COL 70      PIC X             VALUE "%".
001560     03  COL 78      PIC 9(08)         SOURCE SAV-TARGET-DATE.
001570*
001580 01  PF-Saving-User-Totals     TYPE DETAIL LINE PLUS 2.
001590     03  COL  1      PIC X(20)         VALUE "USER TOTALS".
001600     03  COL 33      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-USR-SAV-CURR-TOT.
001610     03  COL 48      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-USR-SAV-TARG-TOT.
001620*
001630 PROCEDURE                DIVISION USING PF-CALLING-DATA.
001640*=========================================================
001650*
001660 0000-MAIN.
001670     PERFORM  1000-SORT-SAVING THRU 1000-EXIT.
001680     PERFORM  1100-OPEN-FILES THRU 1100-EXIT.
001690     INITIATE PF-Saving-Report.
001700     PERFORM  2000-USER-LOOP THRU 2000-EXIT
001710              UNTIL WS-USR-EOF.
001720     TERMINATE PF-Saving-Report.
001730     PERFORM  3000-CLOSE-FILES THRU 3000-EXIT.
001740 0000-EXIT.
001750     GOBACK.
001760*
001770*----------------------------------------------------------------*
001780*    1000-SORT-SAVING - BRINGS THE SAVING FILE INTO USER ID      *
001790*    ORDER SO IT CAN BE MERGED AGAINST THE USER MASTER BELOW.    *
001800*----------------------------------------------------------------*
001810 1000-SORT-SAVING.
001820     SORT     PF-SAVING-SORT-FILE
001830              ON ASCENDING KEY SD-SAV-USER-ID
001840              USING PF-SAVING-FILE
001850              GIVING PF-SAVING-FILE.
001860 1000-EXIT.
001870     EXIT.
001880*
001890*----------------------------------------------------------------*
001900*    1100-OPEN-FILES                                             *
001910*----------------------------------------------------------------*
001920 1100-OPEN-FILES.
001930     OPEN     INPUT  PF-USER-FILE PF-SAVING-FILE.
001940     OPEN     OUTPUT PRINT-FILE.
001950     READ     PF-USER-FILE
001960              AT END SET WS-USR-EOF TO TRUE.
001970     READ     PF-SAVING-FILE
001980              AT END SET WS-SAV-EOF TO TRUE.
001990 1100-EXIT.
002000     EXIT.
002010*
002020*----------------------------------------------------------------*
002030*    2000-USER-LOOP - ONE GENERATE GROUP PER USER ON FILE        *
002040*----------------------------------------------------------------*
002050 2000-USER-LOOP.
002060     GENERATE PF-Saving-User-Heading.
002070     GENERATE PF-Saving-Column-Heading.
002080     MOVE     ZERO TO WS-USR-SAV-CURR-TOT WS-USR-SAV-TARG-TOT
002090                       WS-USR-SAV-CNT.
002100     PERFORM  2100-TEST-ONE-SAVING THRU 2100-EXIT
002110              UNTIL WS-SAV-EOF OR SAV-USER-ID NOT = USR-ID.
002120     IF       WS-USR-SAV-CNT = ZERO
002130              GENERATE PF-Saving-None-Line
002140     ELSE
002150              GENERATE PF-Saving-User-Totals.
002160     READ     PF-USER-FILE
002170              AT END SET WS-USR-EOF TO TRUE.
002180 2000-EXIT.
002190     EXIT.
002200*
002210*----------------------------------------------------------------*
002220*    2100-TEST-ONE-SAVING - PROGRESS % = CURRENT / TARGET * 100, *
002230*    GUARDED AGAINST A ZERO TARGET.                              *
002240*----------------------------------------------------------------*
002250 2100-TEST-ONE-SAVING.
002260     IF       SAV-TARGET-AMT = ZERO
002270              MOVE ZERO TO WS-SAV-PROGRESS
002280     ELSE
002290              COMPUTE WS-SAV-PROGRESS ROUNDED =
002295                      (SAV-CURRENT-AMT / SAV-TARGET-AMT) * 100
002298     END-IF.
002320     GENERATE PF-Saving-Detail-Line.
002330     ADD      SAV-CURRENT-AMT TO WS-USR-SAV-CURR-TOT.
002340     ADD      SAV-TARGET-AMT  TO WS-USR-SAV-TARG-TOT.
002350     ADD      1 TO WS-USR-SAV-CNT.
002360     READ     PF-SAVING-FILE
002370              AT END SET WS-SAV-EOF TO TRUE.
002380 2100-EXIT.
002390     EXIT.
002400*
002410*----------------------------------------------------------------*
002420*    3000-CLOSE-FILES                                            *
002430*----------------------------------------------------------------*
002440 3000-CLOSE-FILES.
002450     CLOSE    PF-USER-FILE PF-SAVING-FILE PRINT-FILE.
002460 3000-EXIT.
002470     EXIT.
002480*
