000100*****************************************************************
000110*                                                                *
000120*               EXPENSE ANALYSIS REPORT - PF050                 *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF050.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        19/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             FOR EACH USER AND THE PERIOD CODE ON
000340*                          PF-CALLING-DATA (W=7, M=30, Y=365 DAYS
000350*                          BACK FROM THE RUN DATE), LISTS THE TOP
000360*                          FIVE EXPENSE CATEGORIES BY AMOUNT AND A
000370*                          DAY-BY-DAY SPEND TREND.  EXPENSE IS
000380*                          HELD IN USER/DATE ORDER SO BOTH BLOCKS
000390*                          ARE BUILT IN ONE PASS PER USER.
000400*
000410*    CALLED MODULES.      PF900 (DAY SUBTRACT).
000420*
000430*    ERROR MESSAGES USED. NONE.
000440*
000450* CHANGES:
000460* 19/01/86 RWK  - CREATED.
000470* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - WINDOW NOW COMPUTED
000480*                 VIA PF900, NO TWO-DIGIT YEAR ARITHMETIC.
000490* 23/01/26 RWK  - REBUILT FOR THE PF NIGHTLY SUITE (REQ PF-0001).
000495* 10/08/26 RWK  - TICKET PF-0016 - THE EXPENSE FILE WAS NEVER
000496*                 ACTUALLY SORTED INTO USER/DATE ORDER BEFORE THE
000497*                 MERGE AGAINST THE USER MASTER - PF010 POSTS IN
000498*                 RAW IMPORT ORDER, SO A USER'S EXPENSE COULD BE
000499*                 SCATTERED BETWEEN OTHER USERS' RECORDS AND THE
000500*                 SINGLE-PASS MERGE MISSED IT.  ADDED 1000-SORT-
000501*                 EXPENSE, SAME PATTERN PF040 USES FOR SAVING.
000502* 10/08/26 RWK  - TICKET PF-0017 - THE DAILY SPEND TREND SECTION
000503*                 HAD NO GRAND TOTAL LINE AND NO "NONE IN PERIOD"
000504*                 LINE FOR A USER WITH NO SPEND IN THE WINDOW -
000505*                 TOP CATEGORIES ALREADY HAD THE LATTER BUT THE
000506*                 TREND SECTION WAS SILENT.  ADDED WS-TREND-
000507*                 GRAND-TOTAL AND THE TWO MISSING REPORT GROUPS.
000508*
000510*****************************************************************
000520*
000530 ENVIRONMENT              DIVISION.
000540*================================
000550*
000560 COPY "pfenvdv.cob".
000570 INPUT-OUTPUT             SECTION.
000580 FILE-CONTROL.
000590 COPY "selpfusr.cob".
000600 COPY "selpfcat.cob".
000610 COPY "selpfexp.cob".
000620 COPY "selprint.cob".
000625*
000626     SELECT PF-EXPENSE-SORT-FILE
000627         ASSIGN TO PF-FILE-EXPSORT.
000630*
000640 DATA                     DIVISION.
000650*================================
000660 FILE SECTION.
000670*
000680 COPY "fdpfusr.cob".
000690 COPY "fdpfcat.cob".
000700 COPY "fdpfexp.cob".
000710 COPY "fdprint.cob".
000712     REPORTS ARE PF-Expense-Report.
000714*
000716 SD  PF-EXPENSE-SORT-FILE.
000718 01  SD-EXPENSE-RECORD.
000720     03  SD-EXP-USER-ID            PIC 9(05).
000722     03  SD-EXP-CAT-ID             PIC 9(05).
000724     03  SD-EXP-NAME               PIC X(30).
000726     03  SD-EXP-DESC               PIC X(60).
000728     03  SD-EXP-AMOUNT             PIC S9(08)V99  COMP-3.
000730     03  SD-EXP-DATE               PIC 9(08)      COMP.
000732     03  FILLER                    PIC X(10).
000734*
000740 WORKING-STORAGE          SECTION.
000750*-------------------------------
000760 77  WS-PROG-NAME             PIC X(15)   VALUE "PF050 (1.0.04)".
000770*
000780 COPY "wspfdat.cob".
000790*
000800 01  WS-FILE-STATUSES.
000810     03  PF-USR-STATUS         PIC XX.
000820     03  PF-CAT-STATUS         PIC XX.
000830     03  PF-EXP-STATUS         PIC XX.
000840     03  PF-RPT-STATUS         PIC XX.
000850*
000860 01  PF-RPT-NAME               PIC X(08)   VALUE "PF050RPT".
000870*
000880 01  WS-EOF-SWITCHES.
000890     03  WS-USR-EOF-SW         PIC X       VALUE "N".
000900         88  WS-USR-EOF                VALUE "Y".
000910     03  WS-CAT-EOF-SW         PIC X       VALUE "N".
000920         88  WS-CAT-EOF                VALUE "Y".
000930     03  WS-EXP-EOF-SW         PIC X       VALUE "N".
000940         88  WS-EXP-EOF                VALUE "Y".
000950*
000960 01  WS-CATEGORY-TABLE.
000970     03  WS-CAT-CNT            PIC 9(04)  COMP  VALUE ZERO.
000980     03  WS-CAT-ENTRY          OCCURS 300 TIMES
000990                                 INDEXED BY WS-CAT-IDX.
001000         05  WS-CAT-TBL-ID      PIC 9(05).
001010         05  WS-CAT-TBL-NAME    PIC X(30).
001020         05  WS-CAT-TBL-TYPE    PIC X(01).
001030*
001040 01  WS-WINDOW-DATES.
001050     03  WS-WIN-START          PIC 9(08)  COMP  VALUE ZERO.
001060     03  WS-WIN-OFFSET         PIC 9(05)  COMP  VALUE ZERO.
001070*
001080 01  WS-TOP-CATEGORY-TABLE.
001090     03  WS-TOP-CAT-CNT        PIC 99     COMP  VALUE ZERO.
001100     03  WS-TOP-CAT-ENTRY      OCCURS 50 TIMES
001110                                 INDEXED BY WS-TOP-CAT-IDX
001120                                            WS-TOP-SCAN-IDX
001130                                            WS-TOP-PRT-IDX.
001140         05  WS-TOP-CAT-NAME    PIC X(30).
001150         05  WS-TOP-CAT-TOTAL   PIC S9(08)V99  COMP-3.
001160*
001170 01  WS-TOP-SORT-WORK.
001180     03  WS-TOP-MAX-IDX        PIC 99     COMP  VALUE ZERO.
001190     03  WS-TOP-HOLD-NAME      PIC X(30).
001200     03  WS-TOP-HOLD-TOTAL     PIC S9(08)V99  COMP-3.
001210     03  WS-TOP-PRINT-LIMIT    PIC 99     COMP  VALUE ZERO.
001220*
001230 01  WS-TREND-WORK.
001240     03  WS-TREND-HELD-SW      PIC X       VALUE "N".
001250         88  WS-TREND-IS-HELD          VALUE "Y".
001260     03  WS-TREND-DATE         PIC 9(08)  COMP  VALUE ZERO.
001270     03  WS-TREND-TOTAL        PIC S9(08)V99  COMP-3  VALUE ZERO.
001275     03  WS-TREND-GRAND-TOTAL  PIC S9(08)V99  COMP-3  VALUE ZERO.
001280*
001290 LINKAGE                  SECTION.
001300*************
001310* PF050     *
001320*************
001330*
001340 COPY "wspfcal.cob".
001350*
001360 01  PF-DT-PARMS.
001370     03  PF-DT-FUNCTION        PIC 9        COMP.
001380     03  PF-DT-WORK            PIC 9(08)    COMP.
001390     03  PF-DT-OFFSET          PIC 9(05)    COMP.
001400     03  PF-DT-VALID           PIC X.
001410         88  PF-DT-IS-VALID            VALUE "Y".
001420         88  PF-DT-IS-INVALID          VALUE "N".
001430*
001440 REPORT SECTION.
001450*===============
001460*
001470 RD  PF-Expense-Report
001480     PAGE LIMIT 60 LINES
001490     HEADING 1
001500     FIRST DETAIL 7
001510     LAST DETAIL 56.
001520*
001530 01  PF-Expense-Heading         TYPE PAGE HEADING.
001540     03  LINE 1.
001550         05  COL  1     PIC X(15)   SOURCE WS-PROG-NAME.
001560         05  COL 30     PIC X(36)
001570             VALUE "PERSONAL FINANCE - EXPENSE ANALYSIS".
001580         05  COL 118    PIC X(5)    VALUE "PAGE ".
001590         05  COL 123    PIC ZZ9     SOURCE PAGE-COUNTER.
001600     03  LINE 2.
001610         05  COL  1     PIC X(11)   VALUE "RUN DATE : ".
001620         05  COL 12     PIC 9(08)   SOURCE PF-CD-RUN-DATE.
001630         05  COL 23     PIC X(09)   VALUE "PERIOD : ".
001640         05  COL 32     PIC X      SOURCE PF-CD-PERIOD.
001650*
001660 01  PF-Expense-User-Heading   TYPE DETAIL LINE PLUS 2.
001670     03  COL  1      PIC X(09)  VALUE "USER ID :".
001680     03  COL 11      PIC 9(05)  SOURCE USR-ID.
001690     03  COL 18      PIC X(30)  SOURCE USR-NAME.
001700     03  COL 50      PIC X(07)  VALUE "FROM : ".
001710     03  COL 57      PIC 9(08)  SOURCE WS-WIN-START.
001720     03  COL 66      PIC X(05)  VALUE "TO : ".
001730     03  COL 71      PIC 9(08)  SOURCE PF-CD-RUN-DATE.
001740*
001750 01  PF-Expense-Top-Heading    TYPE DETAIL LINE PLUS 1.
001760     03  COL  1      PIC X(30)  VALUE "TOP CATEGORIES".
001770*
001780 01  PF-Expense-Top-None       TYPE DETAIL LINE PLUS 1.
001790     03  COL  3      PIC X(20)  VALUE "NONE IN PERIOD".
001800*
001810 01  PF-Expense-Top-Line       TYPE DETAIL LINE PLUS 1.
001820     03  COL  3      PIC X(30)         SOURCE WS-TOP-CAT-NAME
001830                       (WS-TOP-PRT-IDX).
001840     03  COL 40      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-TOP-CAT-TOTAL
001850                       (WS-TOP-PRT-IDX).
001860*
001870 01  PF-Expense-Trend-Heading  TYPE DETAIL LINE PLUS 2.
001880     03  COL  1      PIC X(30)  VALUE "DAILY SPEND TREND".
001890*
001900 01  PF-Expense-Trend-None     TYPE DETAIL LINE PLUS 1.
001910     03  COL  3      PIC X(20)  VALUE "NONE IN PERIOD".
001920*
001930 01  PF-Expense-Trend-Line     TYPE DETAIL LINE PLUS 1.
001940     03  COL  3      PIC 9(08)         SOURCE WS-TREND-DATE.
001950     03  COL 15      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-TREND-TOTAL.
001955*
001960 01  PF-Expense-Trend-Grand   TYPE DETAIL LINE PLUS 2.
001962     03  COL  3      PIC X(12)         VALUE "GRAND TOTAL:".
001964     03  COL 15      PIC ZZ,ZZZ,ZZ9.99 SOURCE WS-TREND-GRAND-TOTAL.
001966*
001970 PROCEDURE                DIVISION USING PF-CALLING-DATA.
001980*=========================================================
001990*
002000 0000-MAIN.
002005     PERFORM  1000-SORT-EXPENSE THRU 1000-EXIT.
002010     PERFORM  1050-OPEN-FILES THRU 1050-EXIT.
002020     PERFORM  1100-LOAD-CATEGORY-TABLE THRU 1100-EXIT.
002030     INITIATE PF-Expense-Report.
002040     PERFORM  2000-USER-LOOP THRU 2000-EXIT
002050              UNTIL WS-USR-EOF.
002060     TERMINATE PF-Expense-Report.
002070     PERFORM  4000-CLOSE-FILES THRU 4000-EXIT.
002080 0000-EXIT.
002090     GOBACK.
002091*
002092*----------------------------------------------------------------*
002093*    1000-SORT-EXPENSE - PF010 POSTS EXPENSE IN RAW IMPORT-       *
002094*    ARRIVAL ORDER, NOT USER/DATE ORDER, SO THE FILE IS RE-       *
002095*    SORTED HERE BEFORE THE MERGE BELOW CAN RELY ON IT - SAME     *
002096*    PATTERN PF040 USES AHEAD OF THE SAVING GOAL PROGRESS MERGE.  *
002097*----------------------------------------------------------------*
002098 1000-SORT-EXPENSE.
002099     SORT     PF-EXPENSE-SORT-FILE
002100              ON ASCENDING KEY SD-EXP-USER-ID
002101                               SD-EXP-DATE
002102              USING PF-EXPENSE-FILE
002103              GIVING PF-EXPENSE-FILE.
002104 1000-EXIT.
002105     EXIT.
002106*
002110*----------------------------------------------------------------*
002120*    1050-OPEN-FILES - EXPENSE IS NOW HELD USER/DATE ORDER        *
002130*----------------------------------------------------------------*
002140 1050-OPEN-FILES.
002150     OPEN     INPUT  PF-USER-FILE PF-CATEGORY-FILE
002160                       PF-EXPENSE-FILE.
002170     OPEN     OUTPUT PRINT-FILE.
002180     READ     PF-USER-FILE
002190              AT END SET WS-USR-EOF TO TRUE.
002200     READ     PF-EXPENSE-FILE
002210              AT END SET WS-EXP-EOF TO TRUE.
002212 1050-EXIT.
002214     EXIT.
002216*
002250*----------------------------------------------------------------*
002260*    1100-LOAD-CATEGORY-TABLE - NEEDED TO TEST EACH EXPENSE'S    *
002270*    CATEGORY FOR TYPE E BEFORE IT COUNTS TOWARD THE TOP FIVE.   *
002280*----------------------------------------------------------------*
002290 1100-LOAD-CATEGORY-TABLE.
002300     READ     PF-CATEGORY-FILE
002310              AT END SET WS-CAT-EOF TO TRUE.
002320     PERFORM  1150-ADD-CATEGORY-ENTRY THRU 1150-EXIT
002330              UNTIL WS-CAT-EOF.
002340 1100-EXIT.
002350     EXIT.
002360*
002370 1150-ADD-CATEGORY-ENTRY.
002380     ADD      1 TO WS-CAT-CNT.
002390     SET      WS-CAT-IDX TO WS-CAT-CNT.
002400     MOVE     CAT-ID   TO WS-CAT-TBL-ID (WS-CAT-IDX).
002410     MOVE     CAT-NAME TO WS-CAT-TBL-NAME (WS-CAT-IDX).
002420     MOVE     CAT-TYPE TO WS-CAT-TBL-TYPE (WS-CAT-IDX).
002430     READ     PF-CATEGORY-FILE
002440              AT END SET WS-CAT-EOF TO TRUE.
002450 1150-EXIT.
002460     EXIT.
002470*
002480*----------------------------------------------------------------*
002490*    2000-USER-LOOP - ONE GENERATE GROUP PER USER ON FILE        *
002500*----------------------------------------------------------------*
002510 2000-USER-LOOP.
002520     PERFORM  2050-SET-WINDOW THRU 2050-EXIT.
002530     GENERATE PF-Expense-User-Heading.
002540     MOVE     ZERO TO WS-TOP-CAT-CNT.
002550     MOVE     "N"  TO WS-TREND-HELD-SW.
002555     MOVE     ZERO TO WS-TREND-GRAND-TOTAL.
002560     PERFORM  2100-TEST-ONE-EXPENSE THRU 2100-EXIT
002570              UNTIL WS-EXP-EOF OR EXP-USER-ID NOT = USR-ID.
002580     IF       WS-TREND-IS-HELD
002585              GENERATE PF-Expense-Trend-Line
002587     ELSE
002589              GENERATE PF-Expense-Trend-None.
002591     GENERATE PF-Expense-Trend-Grand.
002600     PERFORM  2900-PRINT-TOP-CATEGORIES THRU 2900-EXIT.
002610     READ     PF-USER-FILE
002620              AT END SET WS-USR-EOF TO TRUE.
002630 2000-EXIT.
002640     EXIT.
002650*
002660*----------------------------------------------------------------*
002670*    2050-SET-WINDOW - START DATE = RUN DATE LESS 7/30/365 DAYS  *
002680*    ACCORDING TO THE PERIOD CODE ON PF-CALLING-DATA; DEFAULTS   *
002690*    TO THE MONTH WINDOW IF THE CODE ISN'T ONE WE RECOGNISE.     *
002700*----------------------------------------------------------------*
002710 2050-SET-WINDOW.
002720     EVALUATE TRUE
002730         WHEN  PF-CD-PERIOD-WEEK
002740               MOVE 7   TO WS-WIN-OFFSET
002750         WHEN  PF-CD-PERIOD-YEAR
002760               MOVE 365 TO WS-WIN-OFFSET
002770         WHEN  OTHER
002780               MOVE 30  TO WS-WIN-OFFSET
002790     END-EVALUATE.
002800     MOVE     2              TO PF-DT-FUNCTION.
002810     MOVE     PF-CD-RUN-DATE TO PF-DT-WORK.
002820     MOVE     WS-WIN-OFFSET  TO PF-DT-OFFSET.
002830     CALL     "PF900" USING PF-DT-PARMS.
002840     MOVE     PF-DT-WORK     TO WS-WIN-START.
002850     GENERATE PF-Expense-Trend-Heading.
002860     GENERATE PF-Expense-Top-Heading.
002870 2050-EXIT.
002880     EXIT.
002890*
002900*----------------------------------------------------------------*
002910*    2100-TEST-ONE-EXPENSE - RECORDS OUTSIDE THE WINDOW ARE      *
002920*    SKIPPED BUT STILL CONSUMED, SO THE LOOK-AHEAD REACHES THE   *
002930*    NEXT USER.  ALL IN-WINDOW SPEND FEEDS THE DAILY TREND;      *
002940*    ONLY A TYPE E CATEGORY MATCH FEEDS THE TOP-FIVE TABLE.      *
002950*----------------------------------------------------------------*
002960 2100-TEST-ONE-EXPENSE.
002970     IF       EXP-DATE >= WS-WIN-START AND
002980              EXP-DATE <= PF-CD-RUN-DATE
002990              PERFORM 2150-ACCUM-TREND THRU 2150-EXIT
003000              IF EXP-CAT-ID NOT = ZERO
003010                 PERFORM 2200-ACCUM-CATEGORY THRU 2200-EXIT
003020              END-IF
003030     END-IF.
003040     READ     PF-EXPENSE-FILE
003050              AT END SET WS-EXP-EOF TO TRUE.
003060 2100-EXIT.
003070     EXIT.
003080*
003090 2150-ACCUM-TREND.
003100     IF       WS-TREND-IS-HELD AND
003110              EXP-DATE NOT = WS-TREND-DATE
003120              GENERATE PF-Expense-Trend-Line
003130              MOVE ZERO TO WS-TREND-TOTAL.
003140     MOVE     EXP-DATE TO WS-TREND-DATE.
003150     MOVE     "Y"      TO WS-TREND-HELD-SW.
003160     ADD      EXP-AMOUNT TO WS-TREND-TOTAL.
003165     ADD      EXP-AMOUNT TO WS-TREND-GRAND-TOTAL.
003170 2150-EXIT.
003180     EXIT.
003190*
003200*----------------------------------------------------------------*
003210*    2200-ACCUM-CATEGORY - RESOLVES THE CATEGORY BY ID, AND FOR  *
003220*    A TYPE E MATCH, FINDS OR ADDS A TOP-FIVE TABLE ENTRY BY     *
003230*    NAME.                                                       *
003240*----------------------------------------------------------------*
003250 2200-ACCUM-CATEGORY.
003260     SET      WS-CAT-IDX TO 1.
003270     SEARCH   WS-CAT-ENTRY
003280              AT END GO TO 2200-EXIT
003290              WHEN WS-CAT-TBL-ID (WS-CAT-IDX) = EXP-CAT-ID
003300                   PERFORM 2250-POST-TOP-CATEGORY THRU 2250-EXIT.
003310 2200-EXIT.
003320     EXIT.
003330*
003340 2250-POST-TOP-CATEGORY.
003350     IF       WS-CAT-TBL-TYPE (WS-CAT-IDX) NOT = "E"
003360              GO TO 2250-EXIT.
003370     SET      WS-TOP-SCAN-IDX TO 1.
003380     SET      WS-TOP-CAT-IDX  TO ZERO.
003390     SEARCH   WS-TOP-CAT-ENTRY VARYING WS-TOP-SCAN-IDX
003400              AT END CONTINUE
003410              WHEN WS-TOP-CAT-NAME (WS-TOP-SCAN-IDX) =
003420                   WS-CAT-TBL-NAME (WS-CAT-IDX)
003430                   SET WS-TOP-CAT-IDX TO WS-TOP-SCAN-IDX.
003440     IF       WS-TOP-CAT-IDX = ZERO
003450              ADD 1 TO WS-TOP-CAT-CNT
003460              SET WS-TOP-CAT-IDX TO WS-TOP-CAT-CNT
003470              MOVE ZERO TO WS-TOP-CAT-TOTAL (WS-TOP-CAT-IDX).
003480     MOVE     WS-CAT-TBL-NAME (WS-CAT-IDX)
003490              TO WS-TOP-CAT-NAME (WS-TOP-CAT-IDX).
003500     ADD      EXP-AMOUNT TO WS-TOP-CAT-TOTAL (WS-TOP-CAT-IDX).
003510 2250-EXIT.
003520     EXIT.
003530*
003540*----------------------------------------------------------------*
003550*    2900-PRINT-TOP-CATEGORIES - SELECTION SORT OF THE TOP-FIVE  *
003560*    TABLE, HIGHEST TOTAL FIRST, THEN PRINT AT MOST FIVE LINES.  *
003570*----------------------------------------------------------------*
003580 2900-PRINT-TOP-CATEGORIES.
003590     IF       WS-TOP-CAT-CNT = ZERO
003600              GENERATE PF-Expense-Top-None
003610              GO TO 2900-EXIT.
003620     MOVE     WS-TOP-CAT-CNT TO WS-TOP-PRINT-LIMIT.
003630     IF       WS-TOP-PRINT-LIMIT > 5
003640              MOVE 5 TO WS-TOP-PRINT-LIMIT.
003650     PERFORM  2950-SORT-TOP-ONE-PASS THRU 2950-EXIT
003660              VARYING WS-TOP-CAT-IDX FROM 1 BY 1
003670              UNTIL WS-TOP-CAT-IDX > WS-TOP-PRINT-LIMIT.
003680     PERFORM  WS-TOP-PRINT-LIMIT TIMES
003690              SET WS-TOP-PRT-IDX TO WS-TOP-CAT-IDX
003700              GENERATE PF-Expense-Top-Line
003710              SET WS-TOP-CAT-IDX UP BY 1.
003720 2900-EXIT.
003730     EXIT.
003740*
003750 2950-SORT-TOP-ONE-PASS.
003760     SET      WS-TOP-MAX-IDX TO WS-TOP-CAT-IDX.
003770     SET      WS-TOP-SCAN-IDX TO WS-TOP-CAT-IDX.
003780     ADD      1 TO WS-TOP-SCAN-IDX.
003790     PERFORM  UNTIL WS-TOP-SCAN-IDX > WS-TOP-CAT-CNT
003800              IF WS-TOP-CAT-TOTAL (WS-TOP-SCAN-IDX) >
003810                 WS-TOP-CAT-TOTAL (WS-TOP-MAX-IDX)
003820                 SET WS-TOP-MAX-IDX TO WS-TOP-SCAN-IDX
003830              END-IF
003840              SET WS-TOP-SCAN-IDX UP BY 1.
003850     IF       WS-TOP-MAX-IDX NOT = WS-TOP-CAT-IDX
003860              MOVE WS-TOP-CAT-NAME  (WS-TOP-CAT-IDX)
003870                   TO WS-TOP-HOLD-NAME
003880              MOVE WS-TOP-CAT-TOTAL (WS-TOP-CAT-IDX)
003890                   TO WS-TOP-HOLD-TOTAL
003900              MOVE WS-TOP-CAT-NAME  (WS-TOP-MAX-IDX)
003910                   TO WS-TOP-CAT-NAME (WS-TOP-CAT-IDX)
003920              MOVE WS-TOP-CAT-TOTAL (WS-TOP-MAX-IDX)
003930                   TO WS-TOP-CAT-TOTAL (WS-TOP-CAT-IDX)
003940              MOVE WS-TOP-HOLD-NAME
003950                   TO WS-TOP-CAT-NAME (WS-TOP-MAX-IDX)
003960              MOVE WS-TOP-HOLD-TOTAL
003970                   TO WS-TOP-CAT-TOTAL (WS-TOP-MAX-IDX).
003980 2950-EXIT.
003990     EXIT.
004000*
004010*----------------------------------------------------------------*
004020*    4000-CLOSE-FILES                                            *
004030*----------------------------------------------------------------*
004040 4000-CLOSE-FILES.
004050     CLOSE    PF-USER-FILE PF-CATEGORY-FILE PF-EXPENSE-FILE
004060              PRINT-FILE.
004070 4000-EXIT.
004080     EXIT.
004090*
