000100*****************************************************************
000110*                                                                *
000120*              CATEGORY OVERVIEW REPORT - PF060                 *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF060.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        21/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             CATEGORY IS HELD IN TYPE THEN NAME
000340*                          ORDER, SO A SIMPLE CONTROL BREAK ON
000350*                          TYPE GIVES THE FOUR SECTIONS (INCOME,
000360*                          EXPENSE, DEBT, FUTURE SAVING) WITH A
000370*                          COUNT PER TYPE AND A GRAND COUNT.
000375*                          PF-CD-CAT-TYPE ON THE CALLING DATA
000376*                          MAY RESTRICT THE RUN TO ONE TYPE -
000377*                          BLANK GIVES ALL FOUR, AS THE NIGHTLY
000378*                          JOB ALWAYS ASKS FOR.
000380*
000390*    CALLED MODULES.      NONE.
000400*
000410*    ERROR MESSAGES USED. NONE.
000420*
000430* CHANGES:
000440* 21/01/86 RWK  - CREATED.
000450* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - NO DATE FIELDS ON THIS
000460*                 REPORT BUT REVIEWED UNDER THE SAME PROGRAMME.
000470* 24/01/26 RWK  - REBUILT FOR THE PF NIGHTLY SUITE (REQ PF-0001).
000475* 10/08/26 RWK  - TICKET PF-0014 - ADDED THE PF-CD-CAT-TYPE CHECK
000476*                 SO A SINGLE TYPE CAN BE ASKED FOR - NIGHTLY JOB
000477*                 STILL LEAVES IT BLANK AND GETS ALL FOUR.
000480*
000490*****************************************************************
000500*
000510 ENVIRONMENT              DIVISION.
000520*================================
000530*
000540 COPY "pfenvdv.cob".
000550 INPUT-OUTPUT             SECTION.
000560 FILE-CONTROL.
000570 COPY "selpfcat.cob".
000580 COPY "selprint.cob".
000590*
000600 DATA                     DIVISION.
000610*================================
000620 FILE SECTION.
000630*
000640 COPY "fdpfcat.cob".
000650 COPY "fdprint.cob".
000660     REPORTS ARE PF-Category-Report.
000670*
000680 WORKING-STORAGE          SECTION.
000690*-------------------------------
000700 77  WS-PROG-NAME             PIC X(15)   VALUE "PF060 (1.0.02)".
000710*
000720 COPY "wspfdat.cob".
000730*
000740 01  WS-FILE-STATUSES.
000750     03  PF-CAT-STATUS         PIC XX.
000760     03  PF-RPT-STATUS         PIC XX.
000770*
000780 01  PF-RPT-NAME               PIC X(08)   VALUE "PF060RPT".
000790*
000800 01  WS-EOF-SWITCHES.
000810     03  WS-CAT-EOF-SW         PIC X       VALUE "N".
000820         88  WS-CAT-EOF                VALUE "Y".
000830*
000840 01  WS-BREAK-WORK.
000850     03  WS-BRK-TYPE-SW        PIC X       VALUE "N".
000860         88  WS-BRK-HELD-TYPE          VALUE "Y".
000870     03  WS-BRK-TYPE           PIC X.
000880     03  WS-BRK-TYPE-TEXT      PIC X(14).
000890     03  WS-BRK-CNT            PIC 9(05)  COMP  VALUE ZERO.
000900     03  WS-GRAND-CNT          PIC 9(05)  COMP  VALUE ZERO.
000910*
000920 01  WS-TYPE-DISPLAY-TABLE.
000930     03  WS-TYP-DISP-ENTRY     OCCURS 4 TIMES
000940                                 INDEXED BY WS-TYP-DISP-IDX.
000950         05  WS-TYP-DISP-CODE  PIC X.
000960         05  WS-TYP-DISP-TEXT  PIC X(14).
000970*
000980 LINKAGE                  SECTION.
000990*************
001000* PF060     *
001010*************
001020*
001030 COPY "wspfcal.cob".
001040*
001050 REPORT SECTION.
001060*===============
001070*
001080 RD  PF-Category-Report
001090     PAGE LIMIT 60 LINES
001100     HEADING 1
001110     FIRST DETAIL 5
001120     LAST DETAIL 56.
001130*
001140 01  PF-Category-Heading        TYPE PAGE HEADING.
001150     03  LINE 1.
001160         05  COL  1     PIC X(15)   SOURCE WS-PROG-NAME.
001170         05  COL 30     PIC X(37)
001180             VALUE "PERSONAL FINANCE - CATEGORY OVERVIEW".
001190         05  COL 118    PIC X(5)    VALUE "PAGE ".
001200         05  COL 123    PIC ZZ9     SOURCE PAGE-COUNTER.
001210     03  LINE 2.
001220         05  COL  1     PIC X(11)   VALUE "RUN DATE : ".
001230         05  COL 12     PIC 9(08)   SOURCE PF-CD-RUN-DATE.
001240*
001250 01  PF-Category-Type-Heading  TYPE DETAIL LINE PLUS 2.
001260     03  COL  1      PIC X(14)  SOURCE WS-BRK-TYPE-TEXT.
001270*
001280 01  PF-Category-Column-Heading TYPE DETAIL LINE PLUS 1.
001290     03  COL  1      PIC X(30)  VALUE "CATEGORY NAME".
001300     03  COL 33      PIC X(60)  VALUE "DESCRIPTION".
001310*
001320 01  PF-Category-Detail-Line   TYPE DETAIL LINE PLUS 1.
001330     03  COL  1      PIC X(30)  SOURCE CAT-NAME.
001340     03  COL 33      PIC X(60)  SOURCE CAT-DESC.
001350*
001360 01  PF-Category-Type-Footing  TYPE DETAIL LINE PLUS 2.
001370     03  COL  1      PIC X(20)  VALUE "CATEGORIES IN TYPE: ".
001380     03  COL 21      PIC ZZZZ9  SOURCE WS-BRK-CNT.
001390*
001400 01  PF-Category-Grand-Footing TYPE DETAIL LINE PLUS 3.
001410     03  COL  1      PIC X(20)  VALUE "TOTAL CATEGORIES   :".
001420     03  COL 21      PIC ZZZZ9  SOURCE WS-GRAND-CNT.
001430*
001440 PROCEDURE                DIVISION USING PF-CALLING-DATA.
001450*=========================================================
001460*
001470 0000-MAIN.
001480     PERFORM  1000-OPEN-FILES THRU 1000-EXIT.
001490     PERFORM  1100-LOAD-TYPE-DISPLAY THRU 1100-EXIT.
001500     INITIATE PF-Category-Report.
001510     PERFORM  2000-READ-CATEGORY THRU 2000-EXIT
001520              UNTIL WS-CAT-EOF.
001530     IF       WS-BRK-HELD-TYPE
001540              GENERATE PF-Category-Type-Footing.
001550     GENERATE PF-Category-Grand-Footing.
001560     TERMINATE PF-Category-Report.
001570     PERFORM  3000-CLOSE-FILES THRU 3000-EXIT.
001580 0000-EXIT.
001590     GOBACK.
001600*
001610*----------------------------------------------------------------*
001620*    1000-OPEN-FILES                                             *
001630*----------------------------------------------------------------*
001640 1000-OPEN-FILES.
001650     OPEN     INPUT  PF-CATEGORY-FILE.
001660     OPEN     OUTPUT PRINT-FILE.
001670     READ     PF-CATEGORY-FILE
001680              AT END SET WS-CAT-EOF TO TRUE.
001690 1000-EXIT.
001700     EXIT.
001710*
001720*----------------------------------------------------------------*
001730*    1100-LOAD-TYPE-DISPLAY - THE FOUR TYPE LETTERS AND THEIR    *
001740*    DISPLAY TEXT, IN THE SAME STYLE AS PF020'S CATEGORY BLOCK.  *
001750*----------------------------------------------------------------*
001760 1100-LOAD-TYPE-DISPLAY.
001770     MOVE     "I"          TO WS-TYP-DISP-CODE (1).
001780     MOVE     "INCOME"     TO WS-TYP-DISP-TEXT (1).
001790     MOVE     "E"          TO WS-TYP-DISP-CODE (2).
001800     MOVE     "EXPENSE"    TO WS-TYP-DISP-TEXT (2).
001810     MOVE     "D"          TO WS-TYP-DISP-CODE (3).
001820     MOVE     "DEBT"       TO WS-TYP-DISP-TEXT (3).
001830     MOVE     "S"          TO WS-TYP-DISP-CODE (4).
001840     MOVE     "FUTURE SAVING" TO WS-TYP-DISP-TEXT (4).
001850 1100-EXIT.
001860     EXIT.
001870*
001880*----------------------------------------------------------------*
001890*    2000-READ-CATEGORY - CONTROL BREAK ON TYPE; A NEW TYPE      *
001900*    PRINTS THE PRIOR TYPE'S COUNT FOOTING THEN A NEW HEADING.   *
001905*    PF-CD-CAT-TYPE NOT SPACE RESTRICTS THE RUN TO ONE TYPE -    *
001906*    A NON-MATCHING RECORD IS SKIPPED BEFORE IT CAN START OR     *
001907*    ADD TO A BREAK, SO AN UNWANTED TYPE NEVER HEADS A PAGE.     *
001910*----------------------------------------------------------------*
001920 2000-READ-CATEGORY.
001921     IF       NOT PF-CD-CAT-TYPE-ALL AND
001922              CAT-TYPE NOT = PF-CD-CAT-TYPE
001923              READ     PF-CATEGORY-FILE
001924                       AT END SET WS-CAT-EOF TO TRUE
001925              END-READ
001926              GO TO 2000-EXIT.
001930     IF       NOT WS-BRK-HELD-TYPE OR
001940              CAT-TYPE NOT = WS-BRK-TYPE
001950              PERFORM 2100-BREAK-TYPE THRU 2100-EXIT.
001960     GENERATE PF-Category-Detail-Line.
001970     ADD      1 TO WS-BRK-CNT WS-GRAND-CNT.
001980     READ     PF-CATEGORY-FILE
001990              AT END SET WS-CAT-EOF TO TRUE.
002000 2000-EXIT.
002010     EXIT.
002020*
002030 2100-BREAK-TYPE.
002040     IF       WS-BRK-HELD-TYPE
002050              GENERATE PF-Category-Type-Footing.
002060     MOVE     ZERO TO WS-BRK-CNT.
002070     MOVE     CAT-TYPE TO WS-BRK-TYPE.
002080     MOVE     "Y"      TO WS-BRK-TYPE-SW.
002090     PERFORM  2150-FIND-TYPE-TEXT THRU 2150-EXIT.
002100     GENERATE PF-Category-Type-Heading.
002110     GENERATE PF-Category-Column-Heading.
002120 2100-EXIT.
002130     EXIT.
002140*
002150 2150-FIND-TYPE-TEXT.
002160     SET      WS-TYP-DISP-IDX TO 1.
002170     SEARCH   WS-TYP-DISP-ENTRY
002180              AT END MOVE "UNKNOWN TYPE" TO WS-BRK-TYPE-TEXT
002190              WHEN WS-TYP-DISP-CODE (WS-TYP-DISP-IDX) = CAT-TYPE
002200                   MOVE WS-TYP-DISP-TEXT (WS-TYP-DISP-IDX)
002210                        TO WS-BRK-TYPE-TEXT.
002220 2150-EXIT.
002230     EXIT.
002240*
002250*----------------------------------------------------------------*
002260*    3000-CLOSE-FILES                                            *
002270*----------------------------------------------------------------*
002280 3000-CLOSE-FILES.
002290     CLOSE    PF-CATEGORY-FILE PRINT-FILE.
002300 3000-EXIT.
002310     EXIT.
002320*
