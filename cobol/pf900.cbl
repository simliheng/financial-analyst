000100*****************************************************************
000110*                                                                *
000120*                DATE VALIDATION AND DAY ARITHMETIC              *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION           DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.          PF900.
000200*
000210     AUTHOR.              R W KENDRICK.
000220*
000230     INSTALLATION.        APPLEWOOD COMPUTERS - PERSONAL FINANCE
000240                           GROUP.
000250*
000260     DATE-WRITTEN.        03/01/1986.
000270*
000280     DATE-COMPILED.
000290*
000300     SECURITY.            COPYRIGHT (C) 1986-2026, APPLEWOOD
000310                           COMPUTERS.  FOR INTERNAL USE ONLY.
000320*
000330*    REMARKS.             CALLED BY PF010 (IMPORT/VALIDATION) AND
000340*                          PF050 (EXPENSE ANALYSIS) TO CHECK A
000350*                          CALENDAR DATE AND TO MOVE A DATE BACK
000360*                          BY N DAYS WITHOUT USE OF INTRINSIC
000370*                          FUNCTIONS - THIS SHOP DOES NOT ALLOW
000380*                          THEM ON PRODUCTION BATCH, SEE SY-STD-04.
000390*
000400*                          PF-DT-FUNCTION 1 = VALIDATE PF-DT-CCYY,
000410*                          PF-DT-MM, PF-DT-DD IS A REAL CALENDAR
000420*                          DATE, RETURN PF-DT-VALID.
000430*
000440*                          PF-DT-FUNCTION 2 = SUBTRACT PF-DT-OFFSET
000450*                          DAYS FROM PF-DT-WORK (CCYYMMDD BINARY)
000460*                          RETURNING THE RESULT IN PF-DT-WORK.
000470*
000480*    CALLED MODULES.      NONE.
000490*
000500*    ERROR MESSAGES USED. NONE - CALLER TESTS PF-DT-VALID.
000510*
000520* CHANGES:
000530* 03/01/86 RWK  - CREATED.  REPLACES THE INTRINSIC-FUNCTION BASED
000540*                 MAPS04 LOGIC FOR THE PF SUITE - WE MOVED BACK TO
000550*                 CALCULATING LEAP YEARS BY TABLE SO THE LOGIC
000560*                 RUNS UNCHANGED ON THE 370 AND THE PC COMPILERS.
000570* 14/02/86 RWK  - ADDED DAY-OF-WEEK TABLE SPIKE, NOT USED, REMOVED.
000580* 19/11/89 RWK  - TRAPPED FEBRUARY 30/31 ENTRIES - WAS FALLING
000590*                 THROUGH TO DAY-SUBTRACT AND LOOPING.
000600* 02/06/93 RWK  - Y2K REVIEW (EARLY) - CENTURY HELD SEPARATELY
000610*                 FROM YEAR OF CENTURY THROUGHOUT, NO CHANGE NEEDED.
000620* 30/11/98 PDQ  - YEAR 2000 CERTIFICATION - CONFIRMED LEAP TEST
000630*                 USES CC-YY SPLIT CORRECTLY FOR YEAR 2000 ITSELF.
000640* 17/08/04 RWK  - ADDED PF-DT-FUNCTION 2 (DAY SUBTRACT) FOR THE
000650*                 NEW EXPENSE ANALYSIS REPORT PERIOD WINDOW.
000660* 22/03/11 KJB  - SUBTRACT LOOP NOW STEPS BY WHOLE MONTHS WHEN
000670*                 OFFSET EXCEEDS 28 DAYS - WAS TOO SLOW ON THE
000680*                 365-DAY (YEAR) WINDOW.
000690* 05/01/26 RWK  - REINSTATED FOR THE PF NIGHTLY SUITE (REQ
000700*                 PF-0001), RENAMED FROM THE OLD MAPS04 FORM.
000701* 10/08/26 RWK  - TICKET PF-0018 - KJB'S 22/03/11 ENTRY ABOVE
000702*                 CLAIMS A MONTH-STEP OPTIMISATION THAT WAS NEVER
000703*                 ACTUALLY CARRIED INTO THIS COPY - 2000-SUBTRACT-
000704*                 DAYS STILL STEPS ONE DAY AT A TIME, AND WS-
000705*                 MONTHS-TO-STEP IS ONLY EVER A DIVIDE QUOTIENT IN
000706*                 1100-TEST-LEAP-YEAR.  LOG CORRECTED TO MATCH
000707*                 WHAT THE CODE ACTUALLY DOES - NO FUNCTIONAL
000708*                 CHANGE, THE YEAR-WINDOW SUBTRACT RUNS FINE AT
000709*                 THIS SHOP'S VOLUMES.
000710*
000720*****************************************************************
000730*
000740 ENVIRONMENT              DIVISION.
000750*================================
000760*
000770 COPY "pfenvdv.cob".
000780 INPUT-OUTPUT             SECTION.
000790 FILE-CONTROL.
000800*
000810 DATA                     DIVISION.
000820*================================
000830 FILE SECTION.
000840*
000850 WORKING-STORAGE          SECTION.
000860*-------------------------------
000870 77  WS-PROG-NAME             PIC X(15)   VALUE "PF900 (1.0.05)".
000880*
000890 COPY "wspfdat.cob".
000900*
000910 01  WS-SUBTRACT-FIELDS.
000920     03  WS-DAYS-LEFT          PIC 9(05)  COMP.
000930     03  WS-MONTHS-TO-STEP     PIC 99     COMP.
000940     03  WS-DIM-IDX            PIC 99     COMP.
000950*
000960 LINKAGE                  SECTION.
000970*************
000980* PF900     *
000990*************
001000*
001010 01  PF-DT-PARMS.
001020     03  PF-DT-FUNCTION        PIC 9        COMP.
001030     03  PF-DT-WORK            PIC 9(08)    COMP.
001040     03  PF-DT-OFFSET          PIC 9(05)    COMP.
001050     03  PF-DT-VALID           PIC X.
001060         88  PF-DT-IS-VALID            VALUE "Y".
001070         88  PF-DT-IS-INVALID          VALUE "N".
001080*
001090 PROCEDURE                DIVISION USING PF-DT-PARMS.
001100*====================================================
001110*
001120 0000-MAIN.
001130     SET      PF-DT-IS-VALID TO TRUE.
001140     IF       PF-DT-FUNCTION = 1
001150              PERFORM 1000-VALIDATE-DATE THRU 1000-EXIT
001160     ELSE
001170              PERFORM 2000-SUBTRACT-DAYS THRU 2000-EXIT.
001180     GO       TO 0000-EXIT.
001190 0000-EXIT.
001200     EXIT     PROGRAM.
001210*
001220*----------------------------------------------------------------*
001230*    1000-VALIDATE-DATE - PF-DT-WORK MUST BE A REAL CCYYMMDD     *
001240*    CALENDAR DATE.  USES THE MONTH-LENGTH TABLE IN WSPFDAT AND  *
001250*    THE USUAL 4/100/400 LEAP YEAR RULE.                         *
001260*----------------------------------------------------------------*
001270 1000-VALIDATE-DATE.
001280     MOVE     PF-DT-WORK TO WS-PF-DATE-BIN.
001290     IF       WS-PF-MM < 01 OR > 12
001300              SET PF-DT-IS-INVALID TO TRUE
001310              GO TO 1000-EXIT.
001320     IF       WS-PF-DD < 01
001330              SET PF-DT-IS-INVALID TO TRUE
001340              GO TO 1000-EXIT.
001350     PERFORM  1100-TEST-LEAP-YEAR THRU 1100-EXIT.
001360     MOVE     WS-PF-MM TO WS-DIM-IDX.
001370     IF       WS-DIM-IDX = 2 AND WS-PF-LEAP-YEAR
001380              IF WS-PF-DD > 29
001390                 SET PF-DT-IS-INVALID TO TRUE
001400                 GO TO 1000-EXIT.
001410     IF       WS-PF-DD > WS-PF-DIM-ENTRY (WS-DIM-IDX)
001420              SET PF-DT-IS-INVALID TO TRUE.
001430 1000-EXIT.
001440     EXIT.
001450*
001460 1100-TEST-LEAP-YEAR.
001470     SET      WS-PF-NOT-LEAP-YEAR TO TRUE.
001480     DIVIDE   WS-PF-CC  BY 1 GIVING WS-MONTHS-TO-STEP
001490                               REMAINDER WS-DIM-IDX.
001500     COMPUTE  WS-DAYS-LEFT = (WS-PF-CC * 100) + WS-PF-YY.
001510     DIVIDE   WS-DAYS-LEFT BY 4 GIVING WS-MONTHS-TO-STEP
001520                               REMAINDER WS-DIM-IDX.
001530     IF       WS-DIM-IDX NOT = 0
001540              GO TO 1100-EXIT.
001550     DIVIDE   WS-DAYS-LEFT BY 100 GIVING WS-MONTHS-TO-STEP
001560                               REMAINDER WS-DIM-IDX.
001570     IF       WS-DIM-IDX NOT = 0
001580              SET WS-PF-LEAP-YEAR TO TRUE
001590              GO TO 1100-EXIT.
001600     DIVIDE   WS-DAYS-LEFT BY 400 GIVING WS-MONTHS-TO-STEP
001610                               REMAINDER WS-DIM-IDX.
001620     IF       WS-DIM-IDX = 0
001630              SET WS-PF-LEAP-YEAR TO TRUE.
001640 1100-EXIT.
001650     EXIT.
001660*
001670*----------------------------------------------------------------*
001680*    2000-SUBTRACT-DAYS - STEP PF-DT-WORK BACK BY PF-DT-OFFSET   *
001690*    DAYS, ONE DAY AT A TIME, ROLLING BACK OVER MONTH AND YEAR   *
001700*    BOUNDARIES USING THE SAME MONTH-LENGTH TABLE.               *
001710*----------------------------------------------------------------*
001720 2000-SUBTRACT-DAYS.
001730     MOVE     PF-DT-WORK TO WS-PF-DATE-BIN.
001740     MOVE     PF-DT-OFFSET TO WS-DAYS-LEFT.
001750     PERFORM  2100-STEP-ONE-DAY THRU 2100-EXIT
001760              WS-DAYS-LEFT TIMES.
001770     MOVE     WS-PF-DATE-BIN TO PF-DT-WORK.
001780 2000-EXIT.
001790     EXIT.
001800*
001810 2100-STEP-ONE-DAY.
001820     SUBTRACT 1 FROM WS-PF-DD.
001830     IF       WS-PF-DD > 0
001840              GO TO 2100-EXIT.
001850     SUBTRACT 1 FROM WS-PF-MM.
001860     IF       WS-PF-MM < 1
001870              MOVE 12 TO WS-PF-MM
001880              SUBTRACT 1 FROM WS-PF-YY
001890              IF WS-PF-YY < 0
001900                 MOVE 99 TO WS-PF-YY
001910                 SUBTRACT 1 FROM WS-PF-CC
001920              END-IF
001930     END-IF.
001940     PERFORM  1100-TEST-LEAP-YEAR THRU 1100-EXIT.
001950     MOVE     WS-PF-MM TO WS-DIM-IDX.
001960     IF       WS-DIM-IDX = 2 AND WS-PF-LEAP-YEAR
001970              MOVE 29 TO WS-PF-DD
001980     ELSE
001990              MOVE WS-PF-DIM-ENTRY (WS-DIM-IDX) TO WS-PF-DD.
002000 2100-EXIT.
002010     EXIT.
002020*
