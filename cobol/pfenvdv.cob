000100*******************************************************************
000110*                                                                  *
000120*   PFENVDV  -  COMMON ENVIRONMENT DIVISION ENTRIES                *
000130*   COPIED INTO EVERY PF-SERIES PROGRAM IMMEDIATELY AFTER THE      *
000140*   "ENVIRONMENT DIVISION." HEADER, BEFORE INPUT-OUTPUT SECTION.   *
000150*                                                                  *
000160*******************************************************************
000170*
000180* 03/01/26 RWK - CREATED FOR PF NIGHTLY SUITE (REQ PF-0001).
000190* 09/01/26 RWK - ADDED UPSI-0 TEST-RUN SWITCH FOR OFF-CYCLE TESTS.
000200*
000210 CONFIGURATION SECTION.
000220 SPECIAL-NAMES.
000230     C01                  IS TOP-OF-FORM
000240     CLASS PF-NUMERIC-CLASS   IS "0" THRU "9"
000250     CLASS PF-ALPHA-CLASS     IS "A" THRU "Z"
000260     UPSI-0                ON STATUS IS PF-TEST-RUN
000270                            OFF STATUS IS PF-PRODUCTION-RUN.
000280*
