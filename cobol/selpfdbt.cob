000100*******************************************************************
000110*                                                                  *
000120*   SELPFDBT  - FILE-CONTROL ENTRY FOR THE DEBT              FILE   *
000130*                                                                  *
000140*******************************************************************
000150*
000160* 03/01/26 RWK - CREATED (REQ PF-0001).
000170*
000180 SELECT PF-DEBT-FILE
000190     ASSIGN TO PF-FILE-DEBT
000200     ORGANIZATION IS SEQUENTIAL
000210     FILE STATUS IS PF-DBT-STATUS.
000220*
