000100*******************************************************************
000110*                                                                  *
000120*   SELPFIMP  - FILE-CONTROL ENTRY FOR THE IMPORT FILE             *
000130*   LINE-SEQUENTIAL TEXT, ASSIGNED BY JCL/SCRIPT TO THE NIGHT'S    *
000140*   EXTRACT OF INCOME/EXPENSE/DEBT/SAVING ROWS.                    *
000150*                                                                  *
000160*******************************************************************
000170*
000180* 03/01/26 RWK - CREATED (REQ PF-0001).
000190*
000200 SELECT PF-IMPORT-FILE
000210     ASSIGN TO PF-FILE-IMPORT
000220     ORGANIZATION IS LINE SEQUENTIAL
000230     FILE STATUS IS PF-IMP-STATUS.
000240*
