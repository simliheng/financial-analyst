000100*******************************************************************
000110*                                                                  *
000120*   SELPFINC  - FILE-CONTROL ENTRY FOR THE INCOME            FILE   *
000130*                                                                  *
000140*******************************************************************
000150*
000160* 03/01/26 RWK - CREATED (REQ PF-0001).
000170*
000180 SELECT PF-INCOME-FILE
000190     ASSIGN TO PF-FILE-INCOME
000200     ORGANIZATION IS SEQUENTIAL
000210     FILE STATUS IS PF-INC-STATUS.
000220*
