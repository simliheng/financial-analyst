000100*******************************************************************
000110*                                                                  *
000120*   SELPFSAV  - FILE-CONTROL ENTRY FOR THE SAVING            FILE   *
000130*                                                                  *
000140*******************************************************************
000150*
000160* 03/01/26 RWK - CREATED (REQ PF-0001).
000170*
000180 SELECT PF-SAVING-FILE
000190     ASSIGN TO PF-FILE-SAVING
000200     ORGANIZATION IS SEQUENTIAL
000210     FILE STATUS IS PF-SAV-STATUS.
000220*
