000100*******************************************************************
000110*                                                                  *
000120*   SELPRINT  - FILE-CONTROL ENTRY FOR THE REPORT PRINT FILE      *
000130*   COPIED BY EVERY PF-SERIES REPORT PROGRAM (PF020/30/40/50/60). *
000140*   EACH PROGRAM ASSIGNS ITS OWN LOGICAL NAME BEFORE THE COPY;    *
000150*   SEE THE "REPLACING" CLAUSE ON EACH COPY STATEMENT.            *
000160*                                                                  *
000170*******************************************************************
000180*
000190* 03/01/26 RWK - CREATED (REQ PF-0001).
000200*
000210 SELECT PRINT-FILE
000220     ASSIGN TO PF-RPT-NAME
000230     ORGANIZATION IS LINE SEQUENTIAL
000240     FILE STATUS IS PF-RPT-STATUS.
000250*
