000100*******************************************************************
000110*                                                                  *
000120*   WSPFCAL  -  INTER-PROGRAM CALLING DATA                        *
000130*   PASSED FROM PF000 (START OF DAY) TO EACH CALLED PF-SERIES      *
000140*   PROGRAM ON THE "USING" OF THE PROCEDURE DIVISION HEADER.       *
000150*   REPLACES THE OLD WSCALL.COB CALLING-DATA FOR THE PF SUITE.     *
000160*                                                                  *
000170*******************************************************************
000180*
000190* 03/01/26 RWK - CREATED FOR PF NIGHTLY SUITE (REQ PF-0001).
000200* 14/01/26 RWK - ADDED PF-CD-PERIOD FOR EXPENSE ANALYSIS WINDOW.
000205* 10/08/26 RWK - TICKET PF-0014 - ADDED PF-CD-CAT-TYPE SO THE
000206*                CATEGORY OVERVIEW RUN CAN BE RESTRICTED TO ONE
000207*                TYPE.  SPACES MEANS NO RESTRICTION - ALL FOUR
000208*                TYPES PRINT, AS BEFORE.  NIGHTLY JOB LEAVES IT
000209*                BLANK FOR NOW.
000211* 10/08/26 RWK - TICKET PF-0015 - ADDED PF-CD-IMPORT-USER-ID - THE
000212*                IMPORT FILE HAS NO USER COLUMN OF ITS OWN (IT IS
000213*                ONE USER'S UPLOAD, LIKE THE ON-LINE SCREEN IT
000214*                REPLACES), SO PF010 NEEDS THE OWNING USER ID
000215*                PASSED DOWN RATHER THAN ZEROING EVERY POSTING.
000216*
000220 01  PF-CALLING-DATA.
000230     03  PF-CD-CALLED          PIC X(08).
000240     03  PF-CD-CALLER          PIC X(08).
000250     03  PF-CD-RUN-DATE        PIC 9(08)   COMP.
000260     03  PF-CD-PERIOD          PIC X(01).
000270         88  PF-CD-PERIOD-WEEK           VALUE "W".
000280         88  PF-CD-PERIOD-MONTH          VALUE "M".
000290         88  PF-CD-PERIOD-YEAR           VALUE "Y".
000300     03  PF-CD-TERM-CODE       PIC 99      COMP.
000305     03  PF-CD-CAT-TYPE        PIC X(01).
000306         88  PF-CD-CAT-TYPE-ALL          VALUE SPACES.
000307     03  PF-CD-IMPORT-USER-ID  PIC 9(05)   COMP.
000310*
