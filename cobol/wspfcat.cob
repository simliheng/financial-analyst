000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR CATEGORY MASTER FILE                    *
000130*   KEY IS CAT-ID (NOT USED AS A FILE KEY - FILE IS SEQUENTIAL,    *
000140*   HELD IN CAT-TYPE THEN CAT-NAME ORDER).                         *
000150*                                                                  *
000160*******************************************************************
000170*   FILE SIZE 106 BYTES.
000180*
000190* 03/01/26 RWK - CREATED (REQ PF-0001).
000200* 15/01/26 RWK - ADDED 88-LEVELS ON CAT-TYPE FOR READABILITY.
000210*
000220 01  PF-CATEGORY-RECORD.
000230     03  CAT-ID                PIC 9(05).
000240     03  CAT-NAME               PIC X(30).
000250     03  CAT-TYPE               PIC X(01).
000260         88  CAT-TYPE-INCOME            VALUE "I".
000270         88  CAT-TYPE-EXPENSE           VALUE "E".
000280         88  CAT-TYPE-DEBT              VALUE "D".
000290         88  CAT-TYPE-SAVING            VALUE "S".
000300     03  CAT-DESC               PIC X(60).
000310     03  CAT-AMOUNT             PIC S9(08)V99  COMP-3.
000320     03  FILLER                 PIC X(05).
000330*
