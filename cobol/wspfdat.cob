000100*******************************************************************
000110*                                                                  *
000120*   WSPFDAT  -  COMMON DATE WORKING STORAGE                       *
000130*   SHARED BY ALL PF-SERIES PROGRAMS NEEDING CALENDAR DATE         *
000140*   VALIDATION, DAY ARITHMETIC OR PRINTED DATE CONVERSION.         *
000150*                                                                  *
000160*******************************************************************
000170*
000180* 03/01/26 RWK - CREATED FOR PF NIGHTLY SUITE (REQ PF-0001).
000190* 11/01/26 RWK - ADDED ISO REDEFINES FOR REPORT HEADINGS.
000200*
000210 01  WS-PF-DATE-WORK.
000220     03  WS-PF-DATE-BIN        PIC 9(08)      COMP.
000230     03  WS-PF-DATE-PARTS REDEFINES WS-PF-DATE-BIN.
000240         05  WS-PF-CC          PIC 99.
000250         05  WS-PF-YY          PIC 99.
000260         05  WS-PF-MM          PIC 99.
000270         05  WS-PF-DD          PIC 99.
000280     03  WS-PF-DATE-CCYY REDEFINES WS-PF-DATE-BIN.
000290         05  WS-PF-CCYY        PIC 9(04).
000300         05  WS-PF-MM2         PIC 99.
000310         05  WS-PF-DD2         PIC 99.
000320*
000330 01  WS-PF-DAYS-IN-MONTH-TBL.
000340     03  WS-PF-DIM-ENTRY       PIC 99  COMP  OCCURS 12
000350                                VALUES 31 28 31 30 31 30
000360                                       31 31 30 31 30 31.
000370*
000380 01  WS-PF-DATE-DISPLAY.
000390     03  WS-PF-DISP-DATE       PIC X(10)  VALUE "9999-99-99".
000400     03  WS-PF-ISO REDEFINES WS-PF-DISP-DATE.
000410         05  WS-PF-ISO-CCYY    PIC 9(04).
000420         05  FILLER            PIC X.
000430         05  WS-PF-ISO-MM      PIC 99.
000440         05  FILLER            PIC X.
000450         05  WS-PF-ISO-DD      PIC 99.
000460     03  WS-PF-UK  REDEFINES WS-PF-DISP-DATE.
000470         05  WS-PF-UK-DD       PIC 99.
000480         05  FILLER            PIC X.
000490         05  WS-PF-UK-MM       PIC 99.
000500         05  FILLER            PIC X.
000510         05  WS-PF-UK-CCYY     PIC 9(04).
000520     03  WS-PF-USA REDEFINES WS-PF-DISP-DATE.
000530         05  WS-PF-USA-MM      PIC 99.
000540         05  FILLER            PIC X.
000550         05  WS-PF-USA-DD      PIC 99.
000560         05  FILLER            PIC X.
000570         05  FILLER            PIC 9(04).
000580*
000590 01  WS-PF-LEAP-SW             PIC X          VALUE "N".
000600     88  WS-PF-LEAP-YEAR                     VALUE "Y".
000610     88  WS-PF-NOT-LEAP-YEAR                 VALUE "N".
000620*
