000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR DEBT FILE                                *
000130*   POSTED BY PF010. HELD IN USER, DUE-DATE ORDER FOR THE          *
000140*   OUTSTANDING DEBT REPORT (PF030).                                *
000150*                                                                  *
000160*******************************************************************
000170*   FILE SIZE 146 BYTES.
000180*
000190* 03/01/26 RWK - CREATED (REQ PF-0001).
000200*
000210 01  PF-DEBT-RECORD.
000220     03  DBT-USER-ID             PIC 9(05).
000230     03  DBT-CAT-ID               PIC 9(05).
000240     03  DBT-NAME                 PIC X(30).
000250     03  DBT-DESC                 PIC X(60).
000260     03  DBT-AMOUNT                PIC S9(08)V99  COMP-3.
000270     03  DBT-PAID-AMT              PIC S9(08)V99  COMP-3.
000280     03  DBT-DUE-DATE              PIC 9(08)      COMP.
000290     03  DBT-REC-DATE              PIC 9(08)      COMP.
000300     03  FILLER                    PIC X(10).
000310*
