000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR EXPENSE TRANSACTION FILE                *
000130*   POSTED BY PF010 FROM THE IMPORT FILE. HELD IN USER, DATE      *
000140*   ORDER FOR EXPENSE ANALYSIS AND EXPENSE TREND READS.            *
000150*                                                                  *
000160*******************************************************************
000170*   FILE SIZE 128 BYTES.
000180*
000190* 03/01/26 RWK - CREATED (REQ PF-0001).
000200*
000210 01  PF-EXPENSE-RECORD.
000220     03  EXP-USER-ID            PIC 9(05).
000230     03  EXP-CAT-ID              PIC 9(05).
000240     03  EXP-NAME                PIC X(30).
000250     03  EXP-DESC                PIC X(60).
000260     03  EXP-AMOUNT               PIC S9(08)V99  COMP-3.
000270     03  EXP-DATE                 PIC 9(08)      COMP.
000280     03  FILLER                   PIC X(10).
000290*
