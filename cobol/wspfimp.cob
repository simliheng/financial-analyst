000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR THE IMPORT FILE                         *
000130*   LINE-SEQUENTIAL, COMMA-DELIMITED TEXT, HEADER ROW FIRST.       *
000140*   IMP-RAW-LINE IS THE RAW RECORD AS READ; PF010 UNSTRINGS IT     *
000150*   INTO THE IMP-FIELD TABLE BELOW, ONE ENTRY PER COLUMN.          *
000160*                                                                  *
000170*******************************************************************
000180*
000190* 03/01/26 RWK - CREATED (REQ PF-0001).
000200* 08/01/26 RWK - WIDENED IMP-FIELD FROM 40 TO 60 - DESCRIPTIONS
000210*                WERE TRUNCATING ON THE FULL TEST FILE.
000220*
000260 01  PF-IMPORT-FIELD-TABLE.
000270     03  IMP-FIELD-CNT            PIC 99  COMP   VALUE ZERO.
000280     03  IMP-FIELD                PIC X(60)  OCCURS 10
000290                                   INDEXED BY IMP-FLD-IDX.
000300     03  FILLER                   PIC X(01).
000310*
000320 01  PF-IMPORT-COLUMN-NOS.
000330     03  IMP-COL-DATE             PIC 99  COMP   VALUE ZERO.
000340     03  IMP-COL-TYPE             PIC 99  COMP   VALUE ZERO.
000350     03  IMP-COL-CATEGORY         PIC 99  COMP   VALUE ZERO.
000360     03  IMP-COL-NAME             PIC 99  COMP   VALUE ZERO.
000370     03  IMP-COL-DESC             PIC 99  COMP   VALUE ZERO.
000380     03  IMP-COL-AMOUNT           PIC 99  COMP   VALUE ZERO.
000390     03  IMP-COL-PAID-AMT         PIC 99  COMP   VALUE ZERO.
000400     03  IMP-COL-DUE-DATE         PIC 99  COMP   VALUE ZERO.
000410     03  IMP-COL-CURR-AMT         PIC 99  COMP   VALUE ZERO.
000420     03  IMP-COL-TARGET-DATE      PIC 99  COMP   VALUE ZERO.
000430     03  FILLER                   PIC X(01).
000440*
