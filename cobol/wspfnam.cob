000100*******************************************************************
000110*                                                                  *
000120*   WSPFNAM  -  PF NIGHTLY SUITE FILE NAME TABLE                  *
000130*   LOGICAL FILE NAMES FOR ALL FILES USED BY THE PF BATCH.         *
000140*   REPLACES THE OLD WSNAMES.COB FILE-DEFS TABLE FOR THE PF        *
000150*   SUITE - SMALLER AS PF HAS NO SALES/STOCK/PURCHASE FILES.       *
000160*                                                                  *
000170*******************************************************************
000180*
000190* 03/01/26 RWK - CREATED FOR PF NIGHTLY SUITE (REQ PF-0001).
000195* 10/08/26 RWK - TICKET PF-0016 - ADDED PF-FILE-DBTSORT AND
000196*                PF-FILE-EXPSORT - PF030/PF050 NEVER ACTUALLY
000197*                SORTED DEBT/EXPENSE INTO USER ORDER BEFORE
000198*                MERGING AGAINST THE USER MASTER, THE SAME GAP
000199*                PF040 ALREADY CLOSED FOR SAVING.
000200*
000210 01  PF-FILE-DEFS.
000220     03  PF-FILE-CATEGORY      PIC X(20)  VALUE "PFCAT.DAT".
000222     03  PF-FILE-INCOME        PIC X(20)  VALUE "PFINC.DAT".
000230     03  PF-FILE-EXPENSE       PIC X(20)  VALUE "PFEXP.DAT".
000240     03  PF-FILE-DEBT          PIC X(20)  VALUE "PFDBT.DAT".
000250     03  PF-FILE-SAVING        PIC X(20)  VALUE "PFSAV.DAT".
000260     03  PF-FILE-USERS         PIC X(20)  VALUE "PFUSR.DAT".
000270     03  PF-FILE-IMPORT        PIC X(20)  VALUE "PFIMPORT.TXT".
000280     03  PF-FILE-SAVSORT       PIC X(20)  VALUE "PFSAVSRT.TMP".
000285     03  PF-FILE-DBTSORT       PIC X(20)  VALUE "PFDBTSRT.TMP".
000290     03  PF-FILE-EXPSORT       PIC X(20)  VALUE "PFEXPSRT.TMP".
000300*
