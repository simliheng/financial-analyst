000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR SAVING GOAL FILE                        *
000130*   POSTED BY PF010. SORTED INTO USER ORDER BY PF040 BEFORE THE   *
000140*   SAVINGS GOAL PROGRESS REPORT IS PRINTED.                       *
000150*                                                                  *
000160*******************************************************************
000170*   FILE SIZE 146 BYTES.
000180*
000190* 03/01/26 RWK - CREATED (REQ PF-0001).
000200*
000210 01  PF-SAVING-RECORD.
000220     03  SAV-USER-ID             PIC 9(05).
000230     03  SAV-CAT-ID               PIC 9(05).
000240     03  SAV-NAME                 PIC X(30).
000250     03  SAV-DESC                 PIC X(60).
000260     03  SAV-TARGET-AMT            PIC S9(08)V99  COMP-3.
000270     03  SAV-CURRENT-AMT           PIC S9(08)V99  COMP-3.
000280     03  SAV-TARGET-DATE           PIC 9(08)      COMP.
000290     03  SAV-REC-DATE              PIC 9(08)      COMP.
000300     03  FILLER                    PIC X(10).
000310*
