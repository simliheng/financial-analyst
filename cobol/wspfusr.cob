000100*******************************************************************
000110*                                                                  *
000120*   RECORD DEFINITION FOR USER MASTER FILE                        *
000130*   KEY IS USR-ID. DRIVES THE USER LOOP IN PF020/PF030/PF040/      *
000140*   PF050 - THE NIGHTLY RUN HAS NO TERMINAL OPERATOR TO PROMPT     *
000150*   FOR A SINGLE USER, SO EACH PER-USER REPORT LOOPS THIS FILE.    *
000160*                                                                  *
000170*******************************************************************
000180*   FILE SIZE 51 BYTES.
000190*
000200* 03/01/26 RWK - CREATED (REQ PF-0001).
000210*
000220 01  PF-USER-RECORD.
000230     03  USR-ID                  PIC 9(05).
000240     03  USR-NAME                 PIC X(30).
000250     03  USR-JOINED-DATE           PIC 9(08)   COMP.
000260     03  USR-LAST-LOGIN            PIC 9(08)   COMP.
000270     03  FILLER                    PIC X(04).
000280*
